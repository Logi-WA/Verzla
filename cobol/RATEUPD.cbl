000100******************************************************************
000200* THIS PROGRAM IS TO ROLL UP EVERY PRODUCT'S AVERAGE RATING
000300*    USING A BALANCE LINE MATCH OF THE PRODUCT MASTER AGAINST
000400*    THE REVIEW MASTER.
000500*
000600* USED FILE
000700*    - PRODUCT MASTER (OLD)   : PRODMAST
000800*    - REVIEW MASTER          : REVMAST
000900*    - PRODUCT MASTER (NEW)   : PRODMAST2
001000*
001100* BOTH INPUT FILES MUST BE SORTED ASCENDING BY PRODUCT ID BEFORE
001200* THIS STEP RUNS.
001300*
001400* JOB STREAM POSITION: SECOND STEP - RUNS AFTER CATLOAD, BEFORE
001500*    CATRPT AND CARTMAINT.
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 RATEUPD.
002000 AUTHOR.                     D. T. KOWALSKI.
002100 INSTALLATION.               VERZLA MIS - BATCH SYSTEMS.
002200 DATE-WRITTEN.               1992-01-14.
002300 DATE-COMPILED.
002400 SECURITY.                   VERZLA INTERNAL USE ONLY.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800*   1992-01-14  DTK  R-5033  ORIGINAL PROGRAM - BALANCE-LINE
002900*                            ROLL-UP OF PROD-RATING FROM THE
003000*                            REVIEW MASTER, MODELED ON THE
003100*                            NIGHTLY INVENTORY BATCH UPDATE.
003200*   1992-06-02  DTK  R-5140  ROUND HALF-UP INSTEAD OF TRUNCATING
003300*                            THE TWO-DECIMAL AVERAGE - AUDIT
003400*                            FLAGGED 4.665 SHOWING AS 4.66.
003500*   1993-05-17  DTK  R-5288  EXCLUDE ZERO/BLANK STAR RATINGS
003600*                            FROM BOTH THE SUM AND THE COUNT.
003700*   1994-02-22  DTK  R-5601  CAP THE ROLLED-UP AVERAGE AT 5.00
003800*                            AS A DEFENSIVE CHECK.
003900*   1998-11-02  DTK  R-6811  YEAR-2000 REMEDIATION - NO DATE
004000*                            ARITHMETIC IN THIS PROGRAM.
004100*   2011-08-30  WBC  R-8114  REWRITE FOR THE ON-LINE STORE
004200*                            RELAUNCH - PRODUCT-RATE-INDIC ADDED
004300*                            SO CATRPT CAN TELL AN UNRATED
004400*                            PRODUCT FROM A GENUINE 0.00.
004500*   2013-03-11  DTK  R-9007  R-8114 REINTRODUCED THE OLD R-5140
004600*                            BUG - THE ON-LINE REWRITE ROUNDED TO
004700*                            AN INTERMEDIATE 4-DECIMAL WORK FIELD
004800*                            AND THEN MOVED IT DOWN, WHICH JUST
004900*                            TRUNCATES.  COMPUTE THE ROUNDED TWO-
005000*                            DECIMAL AVERAGE DIRECTLY AND DROP
005100*                            THE WORK FIELD.  ADDED THE CAPPED-SW
005200*                            SO WE CAN SEE HOW OFTEN THE 5.00 CAP
005300*                            ACTUALLY FIRES.
005400******************************************************************
005500 ENVIRONMENT                 DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION               SECTION.
005800 SOURCE-COMPUTER.            VERZLA-BATCH-01.
005900 OBJECT-COMPUTER.            VERZLA-BATCH-01.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                SECTION.
006400 FILE-CONTROL.
006500     SELECT  PRODUCT-MASTER-FILE-IN
006600             ASSIGN TO "PRODMAST"
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS PRODMAST-IN-STATUS.
006900
007000     SELECT  REVIEW-MASTER-FILE
007100             ASSIGN TO "REVMAST"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS REVMAST-STATUS.
007400
007500     SELECT  PRODUCT-MASTER-FILE-OUT
007600             ASSIGN TO "PRODMAST2"
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS PRODMAST-OUT-STATUS.
007900
008000******************************************************************
008100 DATA                        DIVISION.
008200*-----------------------------------------------------------------
008300 FILE                        SECTION.
008400 FD  PRODUCT-MASTER-FILE-IN
008500     RECORD CONTAINS 224 CHARACTERS
008600     DATA RECORD IS PROD-MASTER-RECORD.
008700     COPY "C:\Copybooks\PRODMAST.cpy".
008800
008900 FD  REVIEW-MASTER-FILE
009000     RECORD CONTAINS 253 CHARACTERS
009100     DATA RECORD IS REV-MASTER-RECORD.
009200     COPY "C:\Copybooks\REVMAST.cpy".
009300
009400 FD  PRODUCT-MASTER-FILE-OUT
009500     RECORD CONTAINS 224 CHARACTERS
009600     DATA RECORD IS PROD-MASTER-RECORD-OUT.
009700 01  PROD-MASTER-RECORD-OUT         PIC X(224).
009800
009900*-----------------------------------------------------------------
010000 WORKING-STORAGE             SECTION.
010100*-----------------------------------------------------------------
010200 01  SWITCHES-AND-COUNTERS.
010300     05  PRODMAST-EOF-SW         PIC X(01) VALUE "N".
010400         88  PRODMAST-EOF                  VALUE "Y".
010500     05  REVMAST-EOF-SW          PIC X(01) VALUE "N".
010600         88  REVMAST-EOF                   VALUE "Y".
010700     05  PRODMAST-IN-STATUS      PIC X(02).
010800     05  REVMAST-STATUS          PIC X(02).
010900     05  PRODMAST-OUT-STATUS     PIC X(02).
011000     05  WS-PRODUCTS-UPDATED     PIC 9(7)  COMP VALUE ZERO.
011100     05  WS-REVIEWS-APPLIED      PIC 9(7)  COMP VALUE ZERO.
011200
011300* RUNNING ACCUMULATORS FOR THE PRODUCT CURRENTLY BEING MATCHED.
011400 01  WS-ROLLUP-ACCUMULATORS.
011500     05  WS-RATING-SUM           PIC 9(7)  COMP VALUE ZERO.
011600     05  WS-RATING-COUNT         PIC 9(5)  COMP VALUE ZERO.
011700     05  WS-AVERAGE-ROUNDED      PIC S9(1)V99.
011800
011900* ONE-OFF SWITCH - SET WHEN 400-FINALIZE-AVERAGE HAS TO CAP A
012000* ROUNDED AVERAGE BACK DOWN TO 5.00; DTK ASKED FOR THIS SO THE
012100* AUDIT TRAIL (SEE R-9007 BELOW) CAN SHOW HOW OFTEN THE CAP FIRES.
012200 77  WS-AVERAGE-CAPPED-SW        PIC X(01)  VALUE 'N'.
012300     88  WS-AVERAGE-WAS-CAPPED              VALUE 'Y'.
012400     88  WS-AVERAGE-NOT-CAPPED              VALUE 'N'.
012500
012600* HIGH-KEY SENTINELS - MOVED INTO THE MATCH KEY WHEN A FILE HITS
012700* END OF DATA SO THE EVALUATE ALWAYS TERMINATES CLEANLY.
012800 01  WS-HIGH-KEY                 PIC X(36) VALUE HIGH-VALUES.
012900
013000******************************************************************
013100 PROCEDURE                   DIVISION.
013200*-----------------------------------------------------------------
013300* MAIN PROCEDURE
013400*-----------------------------------------------------------------
013500 100-RATING-UPDATE.
013600     PERFORM 200-INITIATE-RATING-UPDATE.
013700     PERFORM 200-PROCEED-RATING-UPDATE
013800             UNTIL PRODMAST-EOF AND REVMAST-EOF.
013900     PERFORM 200-TERMINATE-RATING-UPDATE.
014000     STOP RUN.
014100
014200******************************************************************
014300* OPEN FILES, READ THE FIRST PRODUCT AND FIRST REVIEW.
014400*-----------------------------------------------------------------
014500 200-INITIATE-RATING-UPDATE.
014600     OPEN INPUT  PRODUCT-MASTER-FILE-IN
014700                 REVIEW-MASTER-FILE
014800          OUTPUT PRODUCT-MASTER-FILE-OUT.
014900     MOVE ZERO TO WS-RATING-SUM WS-RATING-COUNT.
015000     PERFORM 300-READ-PRODUCT-MASTER.
015100     PERFORM 300-READ-REVIEW-MASTER.
015200
015300*-----------------------------------------------------------------
015400* BALANCE-LINE MATCH, SAME SHAPE AS THE NIGHTLY INVENTORY UPDATE:
015500* THE PRODUCT MASTER IS THE "MASTER" SIDE, THE REVIEW MASTER
015600* (SORTED BY REV-PROD-ID) IS THE "TRANSACTION" SIDE.
015700*-----------------------------------------------------------------
015800 200-PROCEED-RATING-UPDATE.
015900     EVALUATE TRUE
016000         WHEN PRODMAST-EOF
016100              PERFORM 300-PROCESS-WHEN-REVIEW-ONLY
016200         WHEN REVMAST-EOF
016300              PERFORM 300-PROCESS-WHEN-PROD-LT-REVIEW
016400         WHEN PROD-ID = REV-PROD-ID
016500              PERFORM 300-PROCESS-WHEN-EQUAL
016600         WHEN PROD-ID < REV-PROD-ID
016700              PERFORM 300-PROCESS-WHEN-PROD-LT-REVIEW
016800         WHEN OTHER
016900              PERFORM 300-PROCESS-WHEN-PROD-GT-REVIEW
017000     END-EVALUATE.
017100
017200*-----------------------------------------------------------------
017300 200-TERMINATE-RATING-UPDATE.
017400     CLOSE PRODUCT-MASTER-FILE-IN
017500           REVIEW-MASTER-FILE
017600           PRODUCT-MASTER-FILE-OUT.
017700     DISPLAY "RATEUPD - PRODUCTS UPDATED  " WS-PRODUCTS-UPDATED.
017800     DISPLAY "RATEUPD - REVIEWS APPLIED   " WS-REVIEWS-APPLIED.
017900
018000*-----------------------------------------------------------------
018100 300-READ-PRODUCT-MASTER.
018200     READ PRODUCT-MASTER-FILE-IN
018300         AT END      MOVE "Y"         TO PRODMAST-EOF-SW
018400                     MOVE HIGH-VALUES  TO PROD-ID.
018500
018600*-----------------------------------------------------------------
018700 300-READ-REVIEW-MASTER.
018800     READ REVIEW-MASTER-FILE
018900         AT END      MOVE "Y"         TO REVMAST-EOF-SW
019000                     MOVE HIGH-VALUES  TO REV-PROD-ID.
019100
019200*-----------------------------------------------------------------
019300* A REVIEW MATCHES THE CURRENT PRODUCT - FOLD ITS RATING INTO
019400* THE RUNNING SUM/COUNT UNLESS IT IS MISSING (0 OR SPACE).
019500*-----------------------------------------------------------------
019600 300-PROCESS-WHEN-EQUAL.
019700     IF   REV-RATING NUMERIC AND REV-RATING > ZERO
019800          ADD REV-RATING   TO WS-RATING-SUM
019900          ADD 1            TO WS-RATING-COUNT
020000     END-IF.
020100     ADD 1 TO WS-REVIEWS-APPLIED.
020200     PERFORM 300-READ-REVIEW-MASTER.
020300
020400*-----------------------------------------------------------------
020500* THE REVIEW SIDE HAS RUN AHEAD OF (OR PAST) THE CURRENT
020600* PRODUCT - THE PRODUCT HAS NO MORE REVIEWS COMING, SO FINALIZE
020700* ITS AVERAGE AND ROLL IT TO THE NEW MASTER.
020800*-----------------------------------------------------------------
020900 300-PROCESS-WHEN-PROD-LT-REVIEW.
021000     PERFORM 400-FINALIZE-AVERAGE.
021100     PERFORM 400-WRITE-PRODUCT-MASTER.
021200     MOVE ZERO TO WS-RATING-SUM WS-RATING-COUNT.
021300     PERFORM 300-READ-PRODUCT-MASTER.
021400
021500*-----------------------------------------------------------------
021600* DEFENSIVE PATH - AN ORPHAN REVIEW (PRODUCT ID NOT ON THE
021700* MASTER) SLIPPED PAST CATLOAD'S SKIP CHECK; DISCARD IT.
021800*-----------------------------------------------------------------
021900 300-PROCESS-WHEN-PROD-GT-REVIEW.
022000     PERFORM 300-READ-REVIEW-MASTER.
022100
022200*-----------------------------------------------------------------
022300* PRODUCT MASTER IS EXHAUSTED BUT SOME ORPHAN REVIEWS REMAIN ON
022400* THE TRANSACTION SIDE - DRAIN THEM WITHOUT WRITING.
022500*-----------------------------------------------------------------
022600 300-PROCESS-WHEN-REVIEW-ONLY.
022700     PERFORM 300-READ-REVIEW-MASTER.
022800
022900*-----------------------------------------------------------------
023000* AVERAGE = SUM OF NON-MISSING RATINGS / COUNT OF NON-MISSING
023100* RATINGS, ROUNDED HALF-UP TO 2 DECIMALS; 0.00 WHEN NO RATINGS.
023200*-----------------------------------------------------------------
023300 400-FINALIZE-AVERAGE.
023400     IF   WS-RATING-COUNT = ZERO
023500          MOVE ZERO TO PROD-RATING
023600          SET PROD-NO-RATINGS TO TRUE
023700     ELSE
023800          COMPUTE WS-AVERAGE-ROUNDED ROUNDED =
023900                  WS-RATING-SUM / WS-RATING-COUNT
024000          IF   WS-AVERAGE-ROUNDED > 5.00
024100               MOVE 5.00 TO PROD-RATING
024200               SET WS-AVERAGE-WAS-CAPPED TO TRUE
024300          ELSE
024400               MOVE WS-AVERAGE-ROUNDED TO PROD-RATING
024500               SET WS-AVERAGE-NOT-CAPPED TO TRUE
024600          END-IF
024700          SET PROD-HAS-RATINGS TO TRUE
024800     END-IF.
024900
025000*-----------------------------------------------------------------
025100 400-WRITE-PRODUCT-MASTER.
025200     WRITE PROD-MASTER-RECORD-OUT FROM PROD-MASTER-RECORD.
025300     ADD 1 TO WS-PRODUCTS-UPDATED.
025400******************************************************************
