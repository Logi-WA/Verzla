000100******************************************************************
000200* THIS PROGRAM PRINTS THE CATALOG REPORT - ONE DETAIL LINE PER
000300*    PRODUCT, BROKEN BY CATEGORY, WITH CATEGORY AND GRAND TOTALS.
000400*
000500* USED FILE
000600*    - PRODUCT MASTER (SORTED BY CATEGORY, THEN NAME) : PRODMAST
000700*    - REVIEW MASTER (FOR THE REVIEW-COUNT COLUMN)    : REVMAST
000800*    - CATALOG REPORT (PRINT FILE)                    : CATRPT.TXT
000900*
001000* JOB STREAM POSITION: THIRD STEP - RUNS AFTER CATLOAD AND
001100*    RATEUPD.  OPENS CATALOG-REPORT AS OUTPUT; CARTMAINT REOPENS
001200*    THE SAME PRINT FILE AS EXTEND TO APPEND ITS OWN SUMMARY.
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 CATRPT.
001700 AUTHOR.                     L. A. PETROSKI.
001800 INSTALLATION.               VERZLA MIS - BATCH SYSTEMS.
001900 DATE-WRITTEN.               1993-06-01.
002000 DATE-COMPILED.
002100 SECURITY.                   VERZLA INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500*   1993-06-01  LAP  R-5310  ORIGINAL PROGRAM - CATEGORY-BREAK
002600*                            CATALOG LISTING, MODELED ON THE
002700*                            INVENTORY REPORT PAGE-SKIP LOGIC.
002800*   1993-11-09  LAP  R-5402  ADDED REVIEW-COUNT COLUMN - BUILDS
002900*                            AN IN-MEMORY TALLY FROM THE REVIEW
003000*                            MASTER BEFORE THE MAIN PASS.
003100*   1996-07-30  DTK  R-6104  RAISED REVIEW-COUNT TABLE SIZE TO
003200*                            5000 FOR THE WISHLIST RELEASE.
003300*   1998-11-02  DTK  R-6811  YEAR-2000 REMEDIATION - TITLE DATE
003400*                            ALREADY CARRIES A 4-DIGIT YEAR.
003500*   2002-04-25  LAP  R-6981  CATEGORY TOTAL LINE NOW SHOWS
003600*                            AVERAGE PRICE AS WELL AS COUNT.
003700*   2011-08-30  WBC  R-8114  REWRITE FOR THE ON-LINE STORE
003800*                            RELAUNCH - GRAND TOTAL PICKS UP
003900*                            OVERALL AVERAGE RATING.
004000*   2013-03-11  DTK  R-9007  WS-AVG-WORK CARRIED 4 DECIMALS BUT
004100*                            EVERY LINE IT FEEDS ONLY PRINTS 2 -
004200*                            THE MOVE DOWN TO THE REPORT FIELD
004300*                            JUST TRUNCATED THE 3RD DECIMAL
004400*                            INSTEAD OF ROUNDING IT.  NARROWED
004500*                            WS-AVG-WORK TO 2 DECIMALS SO THE
004600*                            ROUNDED COMPUTE LANDS ON THE FIGURE
004700*                            THAT ACTUALLY PRINTS.  SAME BUG AS
004800*                            RATEUPD R-9007.
004900*   2013-04-22  LAP  R-9013  FOLD IN THE UNSIGNED RATING VIEW AS A
005000*                            GUARD AGAINST A BAD SIGN BYTE BEFORE
005100*                            IT REACHES THE CATEGORY/GRAND-TOTAL
005200*                            SUMS - FIXED ITS PICTURE TO CARRY THE
005300*                            IMPLIED DECIMAL WHILE IN THERE.
005400******************************************************************
005500 ENVIRONMENT                 DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION               SECTION.
005800 SOURCE-COMPUTER.            VERZLA-BATCH-01.
005900 OBJECT-COMPUTER.            VERZLA-BATCH-01.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                SECTION.
006400 FILE-CONTROL.
006500     SELECT  PRODUCT-MASTER-FILE
006600             ASSIGN TO "PRODMAST"
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS PRODMAST-STATUS.
006900
007000     SELECT  REVIEW-MASTER-FILE
007100             ASSIGN TO "REVMAST"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS REVMAST-STATUS.
007400
007500     SELECT  CATALOG-REPORT-OUT
007600             ASSIGN TO "CATRPT.TXT"
007700             ORGANIZATION IS LINE SEQUENTIAL.
007800
007900******************************************************************
008000 DATA                        DIVISION.
008100*-----------------------------------------------------------------
008200 FILE                        SECTION.
008300 FD  PRODUCT-MASTER-FILE
008400     RECORD CONTAINS 224 CHARACTERS
008500     DATA RECORD IS PROD-MASTER-RECORD.
008600     COPY "C:\Copybooks\PRODMAST.cpy".
008700
008800 FD  REVIEW-MASTER-FILE
008900     RECORD CONTAINS 253 CHARACTERS
009000     DATA RECORD IS REV-MASTER-RECORD.
009100     COPY "C:\Copybooks\REVMAST.cpy".
009200
009300 FD  CATALOG-REPORT-OUT
009400     RECORD CONTAINS 132 CHARACTERS
009500     DATA RECORD IS CATALOG-REPORT-LINE.
009600 01  CATALOG-REPORT-LINE         PIC X(132).
009700
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE             SECTION.
010000*-----------------------------------------------------------------
010100* WEEKDAY NAME TABLE FOR THE REPORT TITLE LINE.
010200 01  DAY-RECORD.
010300     05  FILLER              PIC X(09) VALUE "MONDAY".
010400     05  FILLER              PIC X(09) VALUE "TUESDAY".
010500     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
010600     05  FILLER              PIC X(09) VALUE "THURSDAY".
010700     05  FILLER              PIC X(09) VALUE "FRIDAY".
010800     05  FILLER              PIC X(09) VALUE "SATURDAY".
010900     05  FILLER              PIC X(09) VALUE "SUNDAY".
011000 01  DAY-TABLE REDEFINES DAY-RECORD.
011100     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
011200
011300 01  CATALOG-TITLE.
011400     05  FILLER              PIC X(05) VALUE SPACES.
011500     05  FILLER              PIC X(24)
011600                         VALUE "VERZLA CATALOG REPORT (".
011700     05  TITLE-DAY-NAME      PIC X(10).
011800     05  TITLE-DATE.
011900         10  TITLE-YEAR      PIC 9(04).
012000         10  FILLER          PIC X(01) VALUE "/".
012100         10  TITLE-MONTH     PIC 9(02).
012200         10  FILLER          PIC X(01) VALUE "/".
012300         10  TITLE-DAY       PIC 9(02).
012400     05  FILLER              PIC X(01) VALUE ")".
012500     05  FILLER              PIC X(78) VALUE SPACES.
012600
012700 01  CATALOG-HEADER.
012800     05  FILLER              PIC X(01) VALUE SPACES.
012900     05  FILLER              PIC X(41) VALUE "PRODUCT NAME".
013000     05  FILLER              PIC X(21) VALUE "BRAND".
013100     05  FILLER              PIC X(12) VALUE "PRICE".
013200     05  FILLER              PIC X(07) VALUE "RATING".
013300     05  FILLER              PIC X(08) VALUE "REVIEWS".
013400     05  FILLER              PIC X(42) VALUE SPACES.
013500
013600 01  CATEGORY-HEADER.
013700     05  FILLER              PIC X(01) VALUE SPACES.
013800     05  FILLER              PIC X(11) VALUE "CATEGORY: ".
013900     05  CAT-HDR-NAME        PIC X(20).
014000     05  FILLER              PIC X(100) VALUE SPACES.
014100
014200 01  CATALOG-DETAIL.
014300     05  FILLER              PIC X(01) VALUE SPACES.
014400     05  DET-NAME            PIC X(40).
014500     05  FILLER              PIC X(01) VALUE SPACES.
014600     05  DET-BRAND           PIC X(20).
014700     05  FILLER              PIC X(01) VALUE SPACES.
014800     05  DET-PRICE           PIC ZZ,ZZZ,ZZ9.99.
014900     05  FILLER              PIC X(01) VALUE SPACES.
015000     05  DET-RATING          PIC Z9.99.
015100     05  FILLER              PIC X(02) VALUE SPACES.
015200     05  DET-REVIEWS         PIC ZZZZ9.
015300     05  FILLER              PIC X(46) VALUE SPACES.
015400
015500 01  CATEGORY-TOTAL-LINE.
015600     05  FILLER              PIC X(01) VALUE SPACES.
015700     05  FILLER              PIC X(23) VALUE
015800                         "  CATEGORY PRODUCTS...".
015900     05  CAT-TOT-COUNT       PIC ZZ,ZZ9.
016000     05  FILLER              PIC X(04) VALUE " AVG".
016100     05  FILLER              PIC X(07) VALUE " PRICE ".
016200     05  CAT-TOT-AVG-PRICE   PIC ZZ,ZZ9.99.
016300     05  FILLER              PIC X(07) VALUE " RATING".
016400     05  CAT-TOT-AVG-RATING  PIC Z9.99.
016500     05  FILLER              PIC X(75) VALUE SPACES.
016600
016700 01  GRAND-TOTAL-LINE.
016800     05  FILLER              PIC X(01) VALUE SPACES.
016900     05  GT-CAPTION          PIC X(20).
017000     05  GT-VALUE            PIC ZZZ,ZZ9.99.
017100     05  FILLER              PIC X(97) VALUE SPACES.
017200
017300 01  SWITCHES-AND-COUNTERS.
017400     05  PRODMAST-EOF-SW         PIC X(01) VALUE "N".
017500         88  PRODMAST-EOF                  VALUE "Y".
017600     05  REVMAST-EOF-SW          PIC X(01) VALUE "N".
017700         88  REVMAST-EOF                   VALUE "Y".
017800     05  PRODMAST-STATUS         PIC X(02).
017900     05  REVMAST-STATUS          PIC X(02).
018000     05  WS-FIRST-CATEGORY-SW    PIC X(01) VALUE "Y".
018100         88  WS-FIRST-CATEGORY             VALUE "Y".
018200     05  WS-LINE-COUNT           PIC 9(02) COMP VALUE ZERO.
018300     05  WS-RC-SCAN              PIC 9(05) COMP VALUE ZERO.
018400     05  WS-RC-COUNT-ENTRIES     PIC 9(05) COMP VALUE ZERO.
018500     05  WS-RC-FOUND-SW          PIC X(01) VALUE "N".
018600         88  WS-RC-FOUND                   VALUE "Y".
018700     05  WS-TOTAL-PRODUCTS       PIC 9(07) COMP VALUE ZERO.
018800     05  WS-TOTAL-REVIEWS        PIC 9(07) COMP VALUE ZERO.
018900     05  WS-CAT-PRODUCT-COUNT    PIC 9(05) COMP VALUE ZERO.
019000     05  WS-CAT-PRICE-SUM        PIC S9(9)V99  VALUE ZERO.
019100     05  WS-CAT-RATING-SUM       PIC S9(7)V99  VALUE ZERO.
019200     05  WS-GRAND-RATING-SUM     PIC S9(9)V99  VALUE ZERO.
019300     05  WS-PREVIOUS-CATEGORY    PIC X(20)     VALUE SPACES.
019400     05  WS-CURRENT-REVIEWS      PIC 9(05) COMP VALUE ZERO.
019500     05  WS-AVG-WORK             PIC S9(7)V99   VALUE ZERO.
019600
019700* IN-MEMORY REVIEW-COUNT TABLE, BUILT FROM THE REVIEW MASTER
019800* BEFORE THE MAIN PASS - AVOIDS A SECOND KEYED READ PER PRODUCT.
019900 01  WS-REVIEW-COUNT-TABLE.
020000     05  WS-RC-ENTRY             OCCURS 5000 TIMES
020100                                 INDEXED BY WS-RC-X.
020200         10  WS-RC-PROD-ID       PIC X(36).
020300         10  WS-RC-COUNT         PIC 9(05) COMP.
020400
020500 01  WS-CURRENT-DATE.
020600     05  WS-CUR-YEAR             PIC 9(04).
020700     05  WS-CUR-MONTH            PIC 9(02).
020800     05  WS-CUR-DAY              PIC 9(02).
020900
021000 01  WS-DAY-OF-WEEK-IN           PIC 9(01).
021100
021200******************************************************************
021300 PROCEDURE                   DIVISION.
021400*-----------------------------------------------------------------
021500* MAIN PROCEDURE
021600*-----------------------------------------------------------------
021700 100-CATALOG-REPORT.
021800     PERFORM 200-INITIATE-CATALOG-REPORT.
021900     PERFORM 200-PRINT-CATALOG-REPORT UNTIL PRODMAST-EOF.
022000     PERFORM 200-TERMINATE-CATALOG-REPORT.
022100     STOP RUN.
022200
022300******************************************************************
022400 200-INITIATE-CATALOG-REPORT.
022500     PERFORM 300-OPEN-CATALOG-FILES.
022600     PERFORM 300-BUILD-REVIEW-COUNT-TABLE UNTIL REVMAST-EOF.
022700     PERFORM 300-READ-PRODUCT-MASTER.
022800     PERFORM 300-PRINT-REPORT-TITLE.
022900     PERFORM 300-PRINT-REPORT-HEADER.
023000
023100*-----------------------------------------------------------------
023200* ONE DETAIL LINE PER PRODUCT; A CATEGORY BREAK PRINTS THE PRIOR
023300* CATEGORY'S TOTAL LINE AND A NEW CATEGORY HEADER FIRST.
023400*-----------------------------------------------------------------
023500 200-PRINT-CATALOG-REPORT.
023600     IF   WS-LINE-COUNT > 30
023700          PERFORM 300-CATALOG-REPORT-PAGESKIP
023800     END-IF.
023900     PERFORM 300-DETECT-CATEGORY-BREAK.
024000     PERFORM 300-COMPUTE-DETAIL-VALUES.
024100     PERFORM 300-PRINT-DETAIL-LINE.
024200     PERFORM 300-READ-PRODUCT-MASTER.
024300
024400*-----------------------------------------------------------------
024500 200-TERMINATE-CATALOG-REPORT.
024600     PERFORM 300-PRINT-CATEGORY-TOTAL.
024700     PERFORM 300-PRINT-GRAND-TOTALS.
024800     PERFORM 300-CLOSE-CATALOG-FILES.
024900
025000*-----------------------------------------------------------------
025100 300-OPEN-CATALOG-FILES.
025200     OPEN INPUT  PRODUCT-MASTER-FILE
025300                 REVIEW-MASTER-FILE
025400          OUTPUT CATALOG-REPORT-OUT.
025500
025600*-----------------------------------------------------------------
025700* PASS ZERO - TALLY EVERY REVIEW MASTER RECORD INTO THE IN-
025800* MEMORY REVIEW-COUNT TABLE, ONE ENTRY PER DISTINCT PRODUCT ID.
025900*-----------------------------------------------------------------
026000 300-BUILD-REVIEW-COUNT-TABLE.
026100     READ REVIEW-MASTER-FILE
026200         AT END      MOVE "Y" TO REVMAST-EOF-SW
026300         NOT AT END  PERFORM 400-ADD-TO-REVIEW-COUNT-TABLE.
026400
026500*-----------------------------------------------------------------
026600 300-READ-PRODUCT-MASTER.
026700     READ PRODUCT-MASTER-FILE
026800         AT END      MOVE "Y" TO PRODMAST-EOF-SW.
026900
027000*-----------------------------------------------------------------
027100 300-PRINT-REPORT-TITLE.
027200     ACCEPT WS-CURRENT-DATE   FROM DATE YYYYMMDD.
027300     MOVE   WS-CUR-YEAR       TO TITLE-YEAR.
027400     MOVE   WS-CUR-MONTH      TO TITLE-MONTH.
027500     MOVE   WS-CUR-DAY        TO TITLE-DAY.
027600     ACCEPT WS-DAY-OF-WEEK-IN FROM DAY-OF-WEEK.
027700     MOVE   WEEKDAY(WS-DAY-OF-WEEK-IN) TO TITLE-DAY-NAME.
027800     WRITE  CATALOG-REPORT-LINE FROM CATALOG-TITLE
027900            AFTER ADVANCING PAGE.
028000
028100*-----------------------------------------------------------------
028200 300-PRINT-REPORT-HEADER.
028300     WRITE  CATALOG-REPORT-LINE FROM CATALOG-HEADER
028400            AFTER ADVANCING 2 LINES.
028500     MOVE   SPACES TO CATALOG-REPORT-LINE.
028600     WRITE  CATALOG-REPORT-LINE.
028700     MOVE   ZERO   TO WS-LINE-COUNT.
028800
028900*-----------------------------------------------------------------
029000* WHEN THE PRODUCT'S CATEGORY DIFFERS FROM THE PRIOR RECORD'S,
029100* CLOSE OUT THE OLD CATEGORY (UNLESS THIS IS THE FIRST ONE SEEN)
029200* AND OPEN A NEW CATEGORY HEADER AND SET OF ACCUMULATORS.
029300*-----------------------------------------------------------------
029400 300-DETECT-CATEGORY-BREAK.
029500     IF   PROD-CATEGORY NOT = WS-PREVIOUS-CATEGORY
029600          IF   NOT WS-FIRST-CATEGORY
029700               PERFORM 300-PRINT-CATEGORY-TOTAL
029800          END-IF
029900          MOVE "N" TO WS-FIRST-CATEGORY-SW
030000          MOVE PROD-CATEGORY   TO WS-PREVIOUS-CATEGORY
030100                                  CAT-HDR-NAME
030200          MOVE ZERO            TO WS-CAT-PRODUCT-COUNT
030300                                  WS-CAT-PRICE-SUM
030400                                  WS-CAT-RATING-SUM
030500          WRITE CATALOG-REPORT-LINE FROM CATEGORY-HEADER
030600                AFTER ADVANCING 2 LINES
030700          ADD 2 TO WS-LINE-COUNT
030800     END-IF.
030900
031000*-----------------------------------------------------------------
031100* LOOK UP THE PRODUCT'S REVIEW COUNT AND FOLD ITS PRICE/RATING
031200* INTO THE CATEGORY AND GRAND-TOTAL ACCUMULATORS.
031300*-----------------------------------------------------------------
031400 300-COMPUTE-DETAIL-VALUES.
031500     PERFORM 400-FIND-REVIEW-COUNT.
031600     ADD 1                TO WS-CAT-PRODUCT-COUNT
031700                              WS-TOTAL-PRODUCTS.
031800     ADD PROD-PRICE       TO WS-CAT-PRICE-SUM.
031900     PERFORM 310-FOLD-RATING-INTO-SUMS.
032000     ADD WS-CURRENT-REVIEWS TO WS-TOTAL-REVIEWS.
032100
032200*-----------------------------------------------------------------
032300* A RATING SHOULD NEVER BE NEGATIVE - RATEUPD ALREADY GUARANTEES
032400* IT, BUT FOLD IN THE UNSIGNED VIEW ANYWAY IN CASE A MASTER EVER
032500* GETS HAND-PATCHED WITH A BAD SIGN BYTE BEFORE THIS REPORT RUNS.
032600*-----------------------------------------------------------------
032700 310-FOLD-RATING-INTO-SUMS.
032800     IF   PROD-RATING NEGATIVE
032900          ADD PROD-RATING-UNSGN TO WS-CAT-RATING-SUM
033000                                    WS-GRAND-RATING-SUM
033100     ELSE
033200          ADD PROD-RATING       TO WS-CAT-RATING-SUM
033300                                    WS-GRAND-RATING-SUM
033400     END-IF.
033500
033600*-----------------------------------------------------------------
033700 300-PRINT-DETAIL-LINE.
033800     MOVE PROD-NAME       TO DET-NAME.
033900     MOVE PROD-BRAND      TO DET-BRAND.
034000     MOVE PROD-PRICE      TO DET-PRICE.
034100     MOVE PROD-RATING     TO DET-RATING.
034200     MOVE WS-CURRENT-REVIEWS TO DET-REVIEWS.
034300     WRITE CATALOG-REPORT-LINE FROM CATALOG-DETAIL
034400           AFTER ADVANCING 1 LINES.
034500     ADD 1 TO WS-LINE-COUNT.
034600
034700*-----------------------------------------------------------------
034800 300-CATALOG-REPORT-PAGESKIP.
034900     PERFORM 400-PAGE-SKIP.
035000     PERFORM 300-PRINT-REPORT-HEADER.
035100
035200*-----------------------------------------------------------------
035300* PRINT THE JUST-FINISHED CATEGORY'S COUNT/AVERAGE-PRICE/
035400* AVERAGE-RATING TOTAL LINE.  NO-OP UNTIL A CATEGORY HAS BEEN
035500* OPENED.
035600*-----------------------------------------------------------------
035700 300-PRINT-CATEGORY-TOTAL.
035800     IF   NOT WS-FIRST-CATEGORY
035900          PERFORM 400-PRINT-CATEGORY-TOTAL-LINE
036000     END-IF.
036100
036200*-----------------------------------------------------------------
036300 300-PRINT-GRAND-TOTALS.
036400     MOVE "TOTAL PRODUCTS"    TO GT-CAPTION.
036500     MOVE WS-TOTAL-PRODUCTS   TO GT-VALUE.
036600     WRITE CATALOG-REPORT-LINE FROM GRAND-TOTAL-LINE
036700           AFTER ADVANCING 3 LINES.
036800     MOVE "TOTAL REVIEWS"     TO GT-CAPTION.
036900     MOVE WS-TOTAL-REVIEWS    TO GT-VALUE.
037000     WRITE CATALOG-REPORT-LINE FROM GRAND-TOTAL-LINE
037100           AFTER ADVANCING 1 LINES.
037200     MOVE "OVERALL AVG RATING" TO GT-CAPTION.
037300     IF   WS-TOTAL-PRODUCTS = ZERO
037400          MOVE ZERO TO GT-VALUE
037500     ELSE
037600          COMPUTE WS-AVG-WORK ROUNDED =
037700                  WS-GRAND-RATING-SUM / WS-TOTAL-PRODUCTS
037800          MOVE WS-AVG-WORK TO GT-VALUE
037900     END-IF.
038000     WRITE CATALOG-REPORT-LINE FROM GRAND-TOTAL-LINE
038100           AFTER ADVANCING 1 LINES.
038200
038300*-----------------------------------------------------------------
038400 300-CLOSE-CATALOG-FILES.
038500     CLOSE PRODUCT-MASTER-FILE
038600           REVIEW-MASTER-FILE
038700           CATALOG-REPORT-OUT.
038800
038900*-----------------------------------------------------------------
039000* FIND-OR-CREATE THIS REVIEW'S PRODUCT ID IN THE COUNT TABLE.
039100*-----------------------------------------------------------------
039200 400-ADD-TO-REVIEW-COUNT-TABLE.
039300     MOVE "N" TO WS-RC-FOUND-SW.
039400     PERFORM 410-SCAN-ONE-REVIEW-COUNT-ENTRY
039500             VARYING WS-RC-SCAN FROM 1 BY 1
039600             UNTIL WS-RC-SCAN > WS-RC-COUNT-ENTRIES
039700                OR WS-RC-FOUND.
039800     IF   NOT WS-RC-FOUND
039900          ADD 1 TO WS-RC-COUNT-ENTRIES
040000          SET WS-RC-X TO WS-RC-COUNT-ENTRIES
040100          MOVE REV-PROD-ID TO WS-RC-PROD-ID(WS-RC-X)
040200          MOVE 1           TO WS-RC-COUNT(WS-RC-X)
040300     END-IF.
040400
040500*-----------------------------------------------------------------
040600* ONE ITERATION OF THE FIND-OR-CREATE SCAN ABOVE.
040700*-----------------------------------------------------------------
040800 410-SCAN-ONE-REVIEW-COUNT-ENTRY.
040900     SET WS-RC-X TO WS-RC-SCAN.
041000     IF   WS-RC-PROD-ID(WS-RC-X) = REV-PROD-ID
041100          ADD 1 TO WS-RC-COUNT(WS-RC-X)
041200          SET WS-RC-FOUND TO TRUE
041300     END-IF.
041400
041500*-----------------------------------------------------------------
041600* LOOK UP THE CURRENT PRODUCT'S REVIEW COUNT; ZERO IF NEVER
041700* REVIEWED.
041800*-----------------------------------------------------------------
041900 400-FIND-REVIEW-COUNT.
042000     MOVE ZERO TO WS-CURRENT-REVIEWS.
042100     MOVE "N"  TO WS-RC-FOUND-SW.
042200     PERFORM 420-SCAN-ONE-REVIEW-LOOKUP
042300             VARYING WS-RC-SCAN FROM 1 BY 1
042400             UNTIL WS-RC-SCAN > WS-RC-COUNT-ENTRIES
042500                OR WS-RC-FOUND.
042600
042700*-----------------------------------------------------------------
042800* ONE ITERATION OF THE REVIEW-COUNT LOOK-UP SCAN ABOVE.
042900*-----------------------------------------------------------------
043000 420-SCAN-ONE-REVIEW-LOOKUP.
043100     SET WS-RC-X TO WS-RC-SCAN.
043200     IF   WS-RC-PROD-ID(WS-RC-X) = PROD-ID
043300          MOVE WS-RC-COUNT(WS-RC-X) TO WS-CURRENT-REVIEWS
043400          SET WS-RC-FOUND TO TRUE
043500     END-IF.
043600
043700*-----------------------------------------------------------------
043800* PRINT THE CATEGORY TOTAL LINE - COUNT, AVERAGE PRICE, AVERAGE
043900* RATING FOR THE CATEGORY JUST FINISHED.
044000*-----------------------------------------------------------------
044100 400-PRINT-CATEGORY-TOTAL-LINE.
044200     MOVE WS-CAT-PRODUCT-COUNT TO CAT-TOT-COUNT.
044300     IF   WS-CAT-PRODUCT-COUNT = ZERO
044400          MOVE ZERO TO CAT-TOT-AVG-PRICE CAT-TOT-AVG-RATING
044500     ELSE
044600          COMPUTE WS-AVG-WORK ROUNDED =
044700                  WS-CAT-PRICE-SUM / WS-CAT-PRODUCT-COUNT
044800          MOVE WS-AVG-WORK TO CAT-TOT-AVG-PRICE
044900          COMPUTE WS-AVG-WORK ROUNDED =
045000                  WS-CAT-RATING-SUM / WS-CAT-PRODUCT-COUNT
045100          MOVE WS-AVG-WORK TO CAT-TOT-AVG-RATING
045200     END-IF.
045300     WRITE CATALOG-REPORT-LINE FROM CATEGORY-TOTAL-LINE
045400           AFTER ADVANCING 2 LINES.
045500     ADD 2 TO WS-LINE-COUNT.
045600
045700*-----------------------------------------------------------------
045800* BLANK PAGE-EJECT LINE BEFORE A NEW REPORT HEADER.
045900*-----------------------------------------------------------------
046000 400-PAGE-SKIP.
046100     MOVE SPACES TO CATALOG-REPORT-LINE.
046200     WRITE CATALOG-REPORT-LINE AFTER ADVANCING PAGE.
046300******************************************************************
