000100******************************************************************
000200* THIS PROGRAM APPLIES THE NIGHTLY CART AND WISHLIST TRANSACTION
000300*    FILE AGAINST THE CART AND WISHLIST MASTERS, THEN APPENDS A
000400*    MAINTENANCE SUMMARY TO THE CATALOG REPORT PRINT FILE.
000500*
000600* USED FILE
000700*    - USER MASTER (LOOK-UP ONLY)       : USRMAST
000800*    - PRODUCT MASTER (PRICE LOOK-UP)   : PRODMAST
000900*    - CART MASTER (IN AND OUT)         : CARTMAST
001000*    - WISHLIST MASTER (IN AND OUT)     : WISHMAST
001100*    - CART TRANSACTION FILE            : CARTTXN
001200*    - CATALOG REPORT (APPENDED TO)     : CATRPT.TXT
001300*
001400* NO INDEXED FILES ARE USED.  ALL FOUR MASTERS ARE LOADED INTO
001500* IN-MEMORY TABLES AT THE START OF THE RUN AND SCANNED LINEARLY;
001600* THE UPDATED CART AND WISHLIST TABLES ARE SPOOLED BACK OUT TO
001700* THEIR MASTER FILES AT THE END OF THE RUN.
001800*
001900* JOB STREAM POSITION: FOURTH (LAST) STEP - RUNS AFTER CATLOAD,
002000*    RATEUPD AND CATRPT.  CATRPT MUST HAVE ALREADY WRITTEN THE
002100*    CATALOG SECTION OF CATRPT.TXT BEFORE THIS STEP APPENDS ITS
002200*    OWN SUMMARY SECTION TO THE SAME PRINT FILE.
002300******************************************************************
002400 IDENTIFICATION              DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.                 CARTMAINT.
002700 AUTHOR.                     W. B. CHEN.
002800 INSTALLATION.               VERZLA MIS - BATCH SYSTEMS.
002900 DATE-WRITTEN.               2011-09-12.
003000 DATE-COMPILED.
003100 SECURITY.                   VERZLA INTERNAL USE ONLY.
003200*-----------------------------------------------------------------
003300* CHANGE LOG
003400*-----------------------------------------------------------------
003500*   2011-09-12  WBC  R-8114  ORIGINAL PROGRAM - CART/WISHLIST
003600*                            MAINTENANCE FOR THE ON-LINE STORE
003700*                            RELAUNCH.  REPLACES THE OLD BRANCH
003800*                            COUNTER-TOP ORDER PAD PROCESS.
003900*   2012-02-04  WBC  R-8206  ADDED THE MC (MOVE-TO-CART) AND CW
004000*                            (CLEAR-WISHLIST) TRANSACTION CODES.
004100*   2012-05-30  WBC  R-8250  REJECT A TRANSACTION WHOSE USER OR
004200*                            PRODUCT ID IS NOT ON FILE INSTEAD OF
004300*                            ABENDING THE STEP.
004400*   2013-01-18  LAP  R-8410  ADDED THE PER-USER CART VALUE TOTAL
004500*                            TO THE END-OF-RUN SUMMARY.
004600*   2013-04-09  LAP  R-9012  500-ADD-TO-CART WAS ADDING TXN-QTY,
004700*                            BUT TXN-QTY IS ONLY MEANINGFUL ON A
004800*                            UQ TRANSACTION - ON AN AC RECORD IT
004900*                            COMES IN ZERO, SO "ADD TO CART" WAS
005000*                            A NO-OP.  AC ALWAYS MEANS "ONE MORE",
005100*                            SO HARD-CODE THE 1 LIKE 491-MOVE-ONE-
005200*                            WISH-ITEM ALREADY DOES FOR MC.
005300*   2013-04-22  LAP  R-9013  THE UNSIGNED PRICE VIEW NEVER CARRIED
005400*                            THE IMPLIED DECIMAL, SO WIRED IT INTO
005500*                            410-STORE-PRODUCT-PRICE AS A GUARD
005600*                            AGAINST A BAD SIGN BYTE, AND DID THE
005700*                            SAME FOR THE PER-USER TOTAL LINE.
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION               SECTION.
006200 SOURCE-COMPUTER.            VERZLA-BATCH-01.
006300 OBJECT-COMPUTER.            VERZLA-BATCH-01.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900     SELECT  USER-MASTER-FILE
007000             ASSIGN TO "USRMAST"
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS USRMAST-STATUS.
007300
007400     SELECT  PRODUCT-MASTER-FILE
007500             ASSIGN TO "PRODMAST"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS PRODMAST-STATUS.
007800
007900     SELECT  CART-FILE-IN
008000             ASSIGN TO "CARTMAST"
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS CARTMAST-IN-STATUS.
008300
008400     SELECT  CART-FILE-OUT
008500             ASSIGN TO "CARTMAST"
008600             ORGANIZATION IS LINE SEQUENTIAL
008700             FILE STATUS IS CARTMAST-OUT-STATUS.
008800
008900     SELECT  WISHLIST-FILE-IN
009000             ASSIGN TO "WISHMAST"
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS WISHMAST-IN-STATUS.
009300
009400     SELECT  WISHLIST-FILE-OUT
009500             ASSIGN TO "WISHMAST"
009600             ORGANIZATION IS LINE SEQUENTIAL
009700             FILE STATUS IS WISHMAST-OUT-STATUS.
009800
009900     SELECT  CART-TXN-FILE
010000             ASSIGN TO "CARTTXN"
010100             ORGANIZATION IS LINE SEQUENTIAL
010200             FILE STATUS IS CARTTXN-STATUS.
010300
010400     SELECT  CATALOG-REPORT-OUT
010500             ASSIGN TO "CATRPT.TXT"
010600             ORGANIZATION IS LINE SEQUENTIAL.
010700
010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200 FD  USER-MASTER-FILE
011300     RECORD CONTAINS 112 CHARACTERS
011400     DATA RECORD IS USR-MASTER-RECORD.
011500     COPY "C:\Copybooks\USRMAST.cpy".
011600
011700 FD  PRODUCT-MASTER-FILE
011800     RECORD CONTAINS 224 CHARACTERS
011900     DATA RECORD IS PROD-MASTER-RECORD.
012000     COPY "C:\Copybooks\PRODMAST.cpy".
012100
012200 FD  CART-FILE-IN
012300     RECORD CONTAINS 86 CHARACTERS
012400     DATA RECORD IS CRT-MASTER-RECORD.
012500     COPY "C:\Copybooks\CARTMAST.cpy".
012600
012700 FD  CART-FILE-OUT
012800     RECORD CONTAINS 86 CHARACTERS
012900     DATA RECORD IS CRT-MASTER-RECORD-OUT.
013000 01  CRT-MASTER-RECORD-OUT       PIC X(86).
013100
013200 FD  WISHLIST-FILE-IN
013300     RECORD CONTAINS 76 CHARACTERS
013400     DATA RECORD IS WSH-MASTER-RECORD.
013500     COPY "C:\Copybooks\WISHMAST.cpy".
013600
013700 FD  WISHLIST-FILE-OUT
013800     RECORD CONTAINS 76 CHARACTERS
013900     DATA RECORD IS WSH-MASTER-RECORD-OUT.
014000 01  WSH-MASTER-RECORD-OUT       PIC X(76).
014100
014200 FD  CART-TXN-FILE
014300     RECORD CONTAINS 81 CHARACTERS
014400     DATA RECORD IS TXN-RECORD.
014500     COPY "C:\Copybooks\CARTTXN.cpy".
014600
014700 FD  CATALOG-REPORT-OUT
014800     RECORD CONTAINS 132 CHARACTERS
014900     DATA RECORD IS CATALOG-REPORT-LINE.
015000 01  CATALOG-REPORT-LINE         PIC X(132).
015100
015200*-----------------------------------------------------------------
015300 WORKING-STORAGE             SECTION.
015400*-----------------------------------------------------------------
015500 01  SWITCHES-AND-COUNTERS.
015600     05  USRMAST-STATUS          PIC X(02).
015700     05  PRODMAST-STATUS         PIC X(02).
015800     05  CARTMAST-IN-STATUS      PIC X(02).
015900     05  CARTMAST-OUT-STATUS     PIC X(02).
016000     05  WISHMAST-IN-STATUS      PIC X(02).
016100     05  WISHMAST-OUT-STATUS     PIC X(02).
016200     05  CARTTXN-STATUS          PIC X(02).
016300     05  CARTTXN-EOF-SW          PIC X(01) VALUE "N".
016400         88  CARTTXN-EOF                   VALUE "Y".
016500     05  WS-USER-COUNT           PIC 9(05) COMP VALUE ZERO.
016600     05  WS-PROD-COUNT           PIC 9(05) COMP VALUE ZERO.
016700     05  WS-CART-COUNT           PIC 9(05) COMP VALUE ZERO.
016800     05  WS-WISH-COUNT           PIC 9(05) COMP VALUE ZERO.
016900     05  WS-USER-SCAN            PIC 9(05) COMP VALUE ZERO.
017000     05  WS-PROD-SCAN            PIC 9(05) COMP VALUE ZERO.
017100     05  WS-CART-SCAN            PIC 9(05) COMP VALUE ZERO.
017200     05  WS-WISH-SCAN            PIC 9(05) COMP VALUE ZERO.
017300     05  WS-UTOT-SCAN            PIC 9(05) COMP VALUE ZERO.
017400     05  WS-UTOT-COUNT           PIC 9(05) COMP VALUE ZERO.
017500     05  WS-FOUND-SW             PIC X(01) VALUE "N".
017600         88  WS-FOUND                      VALUE "Y".
017700     05  WS-USER-VALID-SW        PIC X(01) VALUE "N".
017800         88  WS-USER-VALID                 VALUE "Y".
017900     05  WS-PROD-VALID-SW        PIC X(01) VALUE "N".
018000         88  WS-PROD-VALID                 VALUE "Y".
018100     05  WS-PROD-PRICE-FOUND     PIC S9(7)V99 VALUE ZERO.
018200     05  WS-TXN-READ             PIC 9(07) COMP VALUE ZERO.
018300     05  WS-TXN-APPLIED          PIC 9(07) COMP VALUE ZERO.
018400     05  WS-TXN-REJECTED         PIC 9(07) COMP VALUE ZERO.
018500
018600* IN-MEMORY MASTER TABLES.  SIZED TO MATCH THE CATALOG LOADER'S
018700* PRODUCT TABLE (5000) AND A GENEROUS CART/WISHLIST LINE COUNT.
018800 01  WS-USER-TABLE.
018900     05  WS-USER-ENTRY           OCCURS 5000 TIMES
019000                                 INDEXED BY WS-USER-X
019100                                 PIC X(36).
019200
019300 01  WS-PRODUCT-TABLE.
019400     05  WS-PROD-ENTRY           OCCURS 5000 TIMES
019500                                 INDEXED BY WS-PROD-X.
019600         10  WS-PROD-ID-WS       PIC X(36).
019700         10  WS-PROD-PRICE-WS    PIC S9(7)V99.
019800
019900 01  WS-CART-TABLE.
020000     05  WS-CART-ENTRY           OCCURS 20000 TIMES
020100                                 INDEXED BY WS-CART-X.
020200         10  WS-CRT-USER-WS      PIC X(36).
020300         10  WS-CRT-PROD-WS      PIC X(36).
020400         10  WS-CRT-QTY-WS       PIC 9(03).
020500         10  WS-CRT-PRICE-WS     PIC S9(7)V99.
020600         10  WS-CRT-DELETED-SW   PIC X(01) VALUE "N".
020700             88  WS-CRT-DELETED         VALUE "Y".
020800
020900 01  WS-WISHLIST-TABLE.
021000     05  WS-WISH-ENTRY           OCCURS 20000 TIMES
021100                                 INDEXED BY WS-WISH-X.
021200         10  WS-WSH-USER-WS      PIC X(36).
021300         10  WS-WSH-PROD-WS      PIC X(36).
021400         10  WS-WSH-DELETED-SW   PIC X(01) VALUE "N".
021500             88  WS-WSH-DELETED         VALUE "Y".
021600
021700* PER-USER CART VALUE TOTAL TABLE - FIND-OR-CREATE SCRATCHPAD,
021800* SAME SHAPE AS CATLOAD'S CATEGORY TABLE.
021900 01  WS-USER-TOTAL-TABLE.
022000     05  WS-UTOT-ENTRY           OCCURS 5000 TIMES
022100                                 INDEXED BY WS-UTOT-X.
022200         10  WS-UTOT-USER-WS     PIC X(36).
022300         10  WS-UTOT-VALUE-WS    PIC S9(9)V99.
022400* UNSIGNED ALTERNATE VIEW OF A USER TOTAL - THE VALUE PRINTED ON
022500* THE SUMMARY LINE IS NEVER NEGATIVE.  460-PRINT-ONE-USER-TOTAL
022600* FALLS BACK TO THIS MAGNITUDE IF ONE EVER TURNS UP NEGATIVE
022700* (SEE R-9013).
022800     05  WS-UTOT-VALUE-UNSGN REDEFINES WS-UTOT-VALUE-WS
022900                                 PIC 9(9)V99.
023000
023100* LOG OF REJECTED TRANSACTIONS, PRINTED IN FULL ON THE SUMMARY -
023200* SIZED TO THE SAME 20000-LINE CEILING AS THE TRANSACTION VOLUME
023300* THE CART/WISHLIST TABLES ABOVE ARE BUILT TO HANDLE.
023400 01  WS-REJECT-LOG-TABLE.
023500     05  WS-RJ-ENTRY             OCCURS 20000 TIMES
023600                                 INDEXED BY WS-RJ-X.
023700         10  WS-RJ-CODE          PIC X(02).
023800         10  WS-RJ-USER          PIC X(36).
023900         10  WS-RJ-PROD          PIC X(36).
024000         10  WS-RJ-REASON        PIC X(24).
024100
024200 01  WORK-AREAS.
024300     05  WS-TXN-USER-ID          PIC X(36).
024400     05  WS-TXN-PROD-ID          PIC X(36).
024500     05  WS-CART-VALUE           PIC S9(9)V99 VALUE ZERO.
024600     05  WS-REJECT-REASON        PIC X(24).
024700     05  WS-RJ-SCAN              PIC 9(05) COMP VALUE ZERO.
024800     05  WS-RJ-COUNT             PIC 9(05) COMP VALUE ZERO.
024900     05  WS-TXN-REJECTED-SW      PIC X(01) VALUE "N".
025000         88  WS-TXN-WAS-REJECTED        VALUE "Y".
025100
025200 01  MAINT-SUMMARY-TITLE.
025300     05  FILLER              PIC X(05) VALUE SPACES.
025400     05  FILLER              PIC X(40)
025500             VALUE "CART/WISHLIST MAINTENANCE SUMMARY".
025600     05  FILLER              PIC X(87) VALUE SPACES.
025700
025800 01  MAINT-SUMMARY-LINE.
025900     05  FILLER              PIC X(01) VALUE SPACES.
026000     05  MS-CAPTION          PIC X(30).
026100     05  MS-VALUE            PIC ZZZ,ZZ9.
026200     05  FILLER              PIC X(96) VALUE SPACES.
026300
026400 01  MAINT-USER-TOTAL-HEADER.
026500     05  FILLER              PIC X(01) VALUE SPACES.
026600     05  FILLER              PIC X(40)
026700             VALUE "USER ID                     CART VALUE".
026800     05  FILLER              PIC X(91) VALUE SPACES.
026900
027000 01  MAINT-USER-TOTAL-LINE.
027100     05  FILLER              PIC X(01) VALUE SPACES.
027200     05  MU-USER-ID           PIC X(36).
027300     05  FILLER               PIC X(02) VALUE SPACES.
027400     05  MU-VALUE              PIC ZZ,ZZZ,ZZ9.99.
027500     05  FILLER                PIC X(80) VALUE SPACES.
027600
027700 01  MAINT-REJECT-HEADER.
027800     05  FILLER              PIC X(01) VALUE SPACES.
027900     05  FILLER              PIC X(02) VALUE "CD".
028000     05  FILLER              PIC X(01) VALUE SPACES.
028100     05  FILLER              PIC X(36) VALUE "USER ID".
028200     05  FILLER              PIC X(01) VALUE SPACES.
028300     05  FILLER              PIC X(36) VALUE "PRODUCT ID".
028400     05  FILLER              PIC X(01) VALUE SPACES.
028500     05  FILLER              PIC X(24) VALUE "REASON".
028600     05  FILLER              PIC X(30) VALUE SPACES.
028700
028800 01  MAINT-REJECT-LINE.
028900     05  FILLER              PIC X(01) VALUE SPACES.
029000     05  MR-CODE             PIC X(02).
029100     05  FILLER              PIC X(01) VALUE SPACES.
029200     05  MR-USER-ID          PIC X(36).
029300     05  FILLER              PIC X(01) VALUE SPACES.
029400     05  MR-PROD-ID          PIC X(36).
029500     05  FILLER              PIC X(01) VALUE SPACES.
029600     05  MR-REASON           PIC X(24).
029700     05  FILLER              PIC X(30) VALUE SPACES.
029800
029900******************************************************************
030000 PROCEDURE                   DIVISION.
030100*-----------------------------------------------------------------
030200* MAIN PROCEDURE
030300*-----------------------------------------------------------------
030400 100-CART-MAINTENANCE.
030500     PERFORM 200-INITIATE-CART-MAINTENANCE.
030600     PERFORM 200-PROCESS-TRANSACTIONS UNTIL CARTTXN-EOF.
030700     PERFORM 200-TERMINATE-CART-MAINTENANCE.
030800     STOP RUN.
030900
031000******************************************************************
031100* LOAD ALL FOUR MASTERS INTO MEMORY, THEN OPEN THE TRANSACTION
031200* FILE AND READ THE FIRST TRANSACTION.
031300*-----------------------------------------------------------------
031400 200-INITIATE-CART-MAINTENANCE.
031500     PERFORM 300-LOAD-USER-TABLE.
031600     PERFORM 300-LOAD-PRODUCT-TABLE.
031700     PERFORM 300-LOAD-CART-TABLE.
031800     PERFORM 300-LOAD-WISHLIST-TABLE.
031900     OPEN INPUT CART-TXN-FILE.
032000     PERFORM 300-READ-CART-TXN.
032100
032200*-----------------------------------------------------------------
032300* ONE TRANSACTION PER ITERATION - VALIDATE THE USER AND PRODUCT
032400* IDS, APPLY THE RULE FOR THE TRANSACTION CODE, READ THE NEXT.
032500*-----------------------------------------------------------------
032600 200-PROCESS-TRANSACTIONS.
032700     ADD 1 TO WS-TXN-READ.
032800     PERFORM 300-VALIDATE-TRANSACTION.
032900     EVALUATE TRUE
033000         WHEN NOT WS-USER-VALID
033100              MOVE "USER NOT ON FILE"    TO WS-REJECT-REASON
033200              PERFORM 600-LOG-REJECTED-TRANSACTION
033300         WHEN NOT WS-PROD-VALID
033400              MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON
033500              PERFORM 600-LOG-REJECTED-TRANSACTION
033600         WHEN OTHER
033700              MOVE "N" TO WS-TXN-REJECTED-SW
033800              PERFORM 300-APPLY-TRANSACTION
033900              IF   WS-TXN-WAS-REJECTED
034000                   PERFORM 600-LOG-REJECTED-TRANSACTION
034100              ELSE
034200                   ADD 1 TO WS-TXN-APPLIED
034300              END-IF
034400     END-EVALUATE.
034500     PERFORM 300-READ-CART-TXN.
034600
034700*-----------------------------------------------------------------
034800* SPOOL THE UPDATED CART AND WISHLIST TABLES BACK TO THEIR
034900* MASTER FILES, THEN APPEND THE SUMMARY TO THE CATALOG REPORT.
035000*-----------------------------------------------------------------
035100 200-TERMINATE-CART-MAINTENANCE.
035200     CLOSE CART-TXN-FILE.
035300     PERFORM 300-REWRITE-CART-MASTER.
035400     PERFORM 300-REWRITE-WISHLIST-MASTER.
035500     PERFORM 300-BUILD-USER-TOTALS.
035600     PERFORM 300-PRINT-MAINT-SUMMARY.
035700
035800*-----------------------------------------------------------------
035900* PASS 1 - LOAD THE USER MASTER INTO A FLAT ID TABLE.
036000*-----------------------------------------------------------------
036100 300-LOAD-USER-TABLE.
036200     OPEN INPUT USER-MASTER-FILE.
036300     PERFORM 400-READ-ONE-USER UNTIL USRMAST-STATUS = "10".
036400     CLOSE USER-MASTER-FILE.
036500
036600*-----------------------------------------------------------------
036700* PASS 2 - LOAD THE PRODUCT MASTER INTO AN ID/PRICE TABLE.
036800*-----------------------------------------------------------------
036900 300-LOAD-PRODUCT-TABLE.
037000     OPEN INPUT PRODUCT-MASTER-FILE.
037100     PERFORM 400-READ-ONE-PRODUCT UNTIL PRODMAST-STATUS = "10".
037200     CLOSE PRODUCT-MASTER-FILE.
037300
037400*-----------------------------------------------------------------
037500* PASS 3 - LOAD THE CART MASTER INTO THE UPDATABLE CART TABLE.
037600*-----------------------------------------------------------------
037700 300-LOAD-CART-TABLE.
037800     OPEN INPUT CART-FILE-IN.
037900     PERFORM 400-READ-ONE-CART-ITEM UNTIL CARTMAST-IN-STATUS
038000                                           = "10".
038100     CLOSE CART-FILE-IN.
038200
038300*-----------------------------------------------------------------
038400* PASS 4 - LOAD THE WISHLIST MASTER INTO THE UPDATABLE TABLE.
038500*-----------------------------------------------------------------
038600 300-LOAD-WISHLIST-TABLE.
038700     OPEN INPUT WISHLIST-FILE-IN.
038800     PERFORM 400-READ-ONE-WISH-ITEM UNTIL WISHMAST-IN-STATUS
038900                                           = "10".
039000     CLOSE WISHLIST-FILE-IN.
039100
039200*-----------------------------------------------------------------
039300 300-READ-CART-TXN.
039400     READ CART-TXN-FILE
039500         AT END      MOVE "Y" TO CARTTXN-EOF-SW.
039600
039700*-----------------------------------------------------------------
039800* CONFIRM TXN-USER-ID IS ON FILE, AND TXN-PROD-ID TOO WHEN THE
039900* TRANSACTION CODE CARRIES ONE - BC, MC AND CW NAME NO PRODUCT AND
040000* SKIP THE PRODUCT CHECK ENTIRELY.
040100*-----------------------------------------------------------------
040200 300-VALIDATE-TRANSACTION.
040300     MOVE TXN-USER-ID TO WS-TXN-USER-ID.
040400     MOVE TXN-PROD-ID TO WS-TXN-PROD-ID.
040500     MOVE "N" TO WS-USER-VALID-SW.
040600     PERFORM 410-SCAN-ONE-USER-ID
040700             VARYING WS-USER-SCAN FROM 1 BY 1
040800             UNTIL WS-USER-SCAN > WS-USER-COUNT
040900                OR WS-USER-VALID.
041000     IF   TXN-BUY-CART OR TXN-MOVE-TO-CART OR TXN-CLEAR-WISHLIST
041100          SET WS-PROD-VALID TO TRUE
041200          MOVE ZERO TO WS-PROD-PRICE-FOUND
041300     ELSE
041400          MOVE "N" TO WS-PROD-VALID-SW
041500          MOVE ZERO TO WS-PROD-PRICE-FOUND
041600          PERFORM 420-SCAN-ONE-PRODUCT-ID
041700                  VARYING WS-PROD-SCAN FROM 1 BY 1
041800                  UNTIL WS-PROD-SCAN > WS-PROD-COUNT
041900                     OR WS-PROD-VALID
042000     END-IF.
042100
042200*-----------------------------------------------------------------
042300* DISPATCH ON THE TRANSACTION CODE, ONE PARAGRAPH PER RULE.
042400*-----------------------------------------------------------------
042500 300-APPLY-TRANSACTION.
042600     EVALUATE TRUE
042700         WHEN TXN-ADD-TO-CART
042800              PERFORM 500-ADD-TO-CART
042900         WHEN TXN-UPDATE-QTY
043000              PERFORM 500-UPDATE-CART-QTY
043100         WHEN TXN-REMOVE-FROM-CART
043200              PERFORM 500-REMOVE-FROM-CART
043300         WHEN TXN-BUY-CART
043400              PERFORM 500-BUY-CART
043500         WHEN TXN-ADD-TO-WISHLIST
043600              PERFORM 500-ADD-TO-WISHLIST
043700         WHEN TXN-REMOVE-FROM-WISHLIST
043800              PERFORM 500-REMOVE-FROM-WISHLIST
043900         WHEN TXN-MOVE-TO-CART
044000              PERFORM 500-MOVE-WISHLIST-TO-CART
044100         WHEN TXN-CLEAR-WISHLIST
044200              PERFORM 500-CLEAR-WISHLIST
044300     END-EVALUATE.
044400
044500*-----------------------------------------------------------------
044600* WRITE THE FINAL CART TABLE BACK OUT, SKIPPING ANY ENTRY
044700* DELETED DURING THE RUN.
044800*-----------------------------------------------------------------
044900 300-REWRITE-CART-MASTER.
045000     OPEN OUTPUT CART-FILE-OUT.
045100     PERFORM 430-WRITE-ONE-CART-ITEM
045200             VARYING WS-CART-SCAN FROM 1 BY 1
045300             UNTIL WS-CART-SCAN > WS-CART-COUNT.
045400     CLOSE CART-FILE-OUT.
045500
045600*-----------------------------------------------------------------
045700 300-REWRITE-WISHLIST-MASTER.
045800     OPEN OUTPUT WISHLIST-FILE-OUT.
045900     PERFORM 440-WRITE-ONE-WISH-ITEM
046000             VARYING WS-WISH-SCAN FROM 1 BY 1
046100             UNTIL WS-WISH-SCAN > WS-WISH-COUNT.
046200     CLOSE WISHLIST-FILE-OUT.
046300
046400*-----------------------------------------------------------------
046500* FOLD EVERY REMAINING (UNDELETED) CART ITEM INTO A PER-USER
046600* VALUE TOTAL - FIND-OR-CREATE, SAME PATTERN AS CATLOAD'S
046700* CATEGORY TABLE BUILD.
046800*-----------------------------------------------------------------
046900 300-BUILD-USER-TOTALS.
047000     PERFORM 450-FOLD-ONE-CART-ITEM
047100             VARYING WS-CART-SCAN FROM 1 BY 1
047200             UNTIL WS-CART-SCAN > WS-CART-COUNT.
047300
047400*-----------------------------------------------------------------
047500* APPEND THE MAINTENANCE SUMMARY TO THE CATALOG REPORT PRINT
047600* FILE - COUNTS FIRST, THEN ONE LINE PER USER WITH CART VALUE.
047700*-----------------------------------------------------------------
047800 300-PRINT-MAINT-SUMMARY.
047900     OPEN EXTEND CATALOG-REPORT-OUT.
048000     WRITE CATALOG-REPORT-LINE FROM MAINT-SUMMARY-TITLE
048100           AFTER ADVANCING PAGE.
048200     MOVE "TRANSACTIONS READ"     TO MS-CAPTION.
048300     MOVE WS-TXN-READ             TO MS-VALUE.
048400     WRITE CATALOG-REPORT-LINE FROM MAINT-SUMMARY-LINE
048500           AFTER ADVANCING 2 LINES.
048600     MOVE "TRANSACTIONS APPLIED"  TO MS-CAPTION.
048700     MOVE WS-TXN-APPLIED          TO MS-VALUE.
048800     WRITE CATALOG-REPORT-LINE FROM MAINT-SUMMARY-LINE
048900           AFTER ADVANCING 1 LINES.
049000     MOVE "TRANSACTIONS REJECTED" TO MS-CAPTION.
049100     MOVE WS-TXN-REJECTED         TO MS-VALUE.
049200     WRITE CATALOG-REPORT-LINE FROM MAINT-SUMMARY-LINE
049300           AFTER ADVANCING 1 LINES.
049400     WRITE CATALOG-REPORT-LINE FROM MAINT-USER-TOTAL-HEADER
049500           AFTER ADVANCING 2 LINES.
049600     PERFORM 460-PRINT-ONE-USER-TOTAL
049700             VARYING WS-UTOT-SCAN FROM 1 BY 1
049800             UNTIL WS-UTOT-SCAN > WS-UTOT-COUNT.
049900     WRITE CATALOG-REPORT-LINE FROM MAINT-REJECT-HEADER
050000           AFTER ADVANCING 2 LINES.
050100     PERFORM 465-PRINT-ONE-REJECTED-TXN
050200             VARYING WS-RJ-SCAN FROM 1 BY 1
050300             UNTIL WS-RJ-SCAN > WS-RJ-COUNT.
050400     CLOSE CATALOG-REPORT-OUT.
050500
050600*-----------------------------------------------------------------
050700* RECORD ONE REJECTED TRANSACTION - BUMP THE COUNT AND, WHEN ROOM
050800* REMAINS IN THE LOG TABLE, KEEP ITS CODE/IDS/REASON FOR PRINTING.
050900*-----------------------------------------------------------------
051000 600-LOG-REJECTED-TRANSACTION.
051100     ADD 1 TO WS-TXN-REJECTED.
051200     IF   WS-RJ-COUNT < 20000
051300          ADD 1 TO WS-RJ-COUNT
051400          SET WS-RJ-X TO WS-RJ-COUNT
051500          MOVE TXN-CODE        TO WS-RJ-CODE(WS-RJ-X)
051600          MOVE WS-TXN-USER-ID  TO WS-RJ-USER(WS-RJ-X)
051700          MOVE WS-TXN-PROD-ID  TO WS-RJ-PROD(WS-RJ-X)
051800          MOVE WS-REJECT-REASON
051900                                TO WS-RJ-REASON(WS-RJ-X)
052000     END-IF.
052100
052200*-----------------------------------------------------------------
052300* ONE ITERATION OF THE REJECTED-TRANSACTION PRINT LOOP.
052400*-----------------------------------------------------------------
052500 465-PRINT-ONE-REJECTED-TXN.
052600     SET WS-RJ-X TO WS-RJ-SCAN.
052700     MOVE WS-RJ-CODE(WS-RJ-X)   TO MR-CODE.
052800     MOVE WS-RJ-USER(WS-RJ-X)   TO MR-USER-ID.
052900     MOVE WS-RJ-PROD(WS-RJ-X)   TO MR-PROD-ID.
053000     MOVE WS-RJ-REASON(WS-RJ-X) TO MR-REASON.
053100     WRITE CATALOG-REPORT-LINE FROM MAINT-REJECT-LINE
053200           AFTER ADVANCING 1 LINES.
053300
053400*-----------------------------------------------------------------
053500 400-READ-ONE-USER.
053600     READ USER-MASTER-FILE
053700         AT END      CONTINUE
053800         NOT AT END  ADD 1 TO WS-USER-COUNT
053900                     SET WS-USER-X TO WS-USER-COUNT
054000                     MOVE USR-ID TO WS-USER-ENTRY(WS-USER-X).
054100
054200*-----------------------------------------------------------------
054300 400-READ-ONE-PRODUCT.
054400     READ PRODUCT-MASTER-FILE
054500         AT END      CONTINUE
054600         NOT AT END  ADD 1 TO WS-PROD-COUNT
054700                     SET WS-PROD-X TO WS-PROD-COUNT
054800                     MOVE PROD-ID    TO
054900                             WS-PROD-ID-WS(WS-PROD-X)
055000                     PERFORM 410-STORE-PRODUCT-PRICE.
055100
055200*-----------------------------------------------------------------
055300* THE PRICE ON FILE SHOULD NEVER BE NEGATIVE - IF ONE EVER SHOWS
055400* UP THAT WAY (A BAD SIGN BYTE FROM AN UPSTREAM PATCH), FALL BACK
055500* TO THE UNSIGNED MAGNITUDE INSTEAD OF LOADING A NEGATIVE PRICE
055600* INTO THE LOOK-UP TABLE.
055700*-----------------------------------------------------------------
055800 410-STORE-PRODUCT-PRICE.
055900     IF   PROD-PRICE NEGATIVE
056000          MOVE PROD-PRICE-UNSGN TO WS-PROD-PRICE-WS(WS-PROD-X)
056100     ELSE
056200          MOVE PROD-PRICE       TO WS-PROD-PRICE-WS(WS-PROD-X)
056300     END-IF.
056400
056500*-----------------------------------------------------------------
056600 400-READ-ONE-CART-ITEM.
056700     READ CART-FILE-IN
056800         AT END      CONTINUE
056900         NOT AT END  ADD 1 TO WS-CART-COUNT
057000                     SET WS-CART-X TO WS-CART-COUNT
057100                     MOVE CRT-USER-ID   TO
057200                             WS-CRT-USER-WS(WS-CART-X)
057300                     MOVE CRT-PROD-ID   TO
057400                             WS-CRT-PROD-WS(WS-CART-X)
057500                     MOVE CRT-QTY       TO
057600                             WS-CRT-QTY-WS(WS-CART-X)
057700                     MOVE CRT-UNIT-PRICE TO
057800                             WS-CRT-PRICE-WS(WS-CART-X).
057900
058000*-----------------------------------------------------------------
058100 400-READ-ONE-WISH-ITEM.
058200     READ WISHLIST-FILE-IN
058300         AT END      CONTINUE
058400         NOT AT END  ADD 1 TO WS-WISH-COUNT
058500                     SET WS-WISH-X TO WS-WISH-COUNT
058600                     MOVE WSH-USER-ID TO
058700                             WS-WSH-USER-WS(WS-WISH-X)
058800                     MOVE WSH-PROD-ID TO
058900                             WS-WSH-PROD-WS(WS-WISH-X).
059000
059100*-----------------------------------------------------------------
059200* ONE ITERATION OF THE USER-ID VALIDATION SCAN.
059300*-----------------------------------------------------------------
059400 410-SCAN-ONE-USER-ID.
059500     SET WS-USER-X TO WS-USER-SCAN.
059600     IF   WS-USER-ENTRY(WS-USER-X) = WS-TXN-USER-ID
059700          SET WS-USER-VALID TO TRUE
059800     END-IF.
059900
060000*-----------------------------------------------------------------
060100* ONE ITERATION OF THE PRODUCT-ID VALIDATION SCAN; REMEMBERS THE
060200* PRODUCT'S CURRENT PRICE FOR THE ADD-TO-CART RULE.
060300*-----------------------------------------------------------------
060400 420-SCAN-ONE-PRODUCT-ID.
060500     SET WS-PROD-X TO WS-PROD-SCAN.
060600     IF   WS-PROD-ID-WS(WS-PROD-X) = WS-TXN-PROD-ID
060700          MOVE WS-PROD-PRICE-WS(WS-PROD-X)
060800                                  TO WS-PROD-PRICE-FOUND
060900          SET WS-PROD-VALID TO TRUE
061000     END-IF.
061100
061200*-----------------------------------------------------------------
061300* ONE ITERATION OF THE CART-MASTER SPOOL-OUT LOOP.
061400*-----------------------------------------------------------------
061500 430-WRITE-ONE-CART-ITEM.
061600     SET WS-CART-X TO WS-CART-SCAN.
061700     IF   NOT WS-CRT-DELETED(WS-CART-X)
061800          MOVE WS-CRT-USER-WS(WS-CART-X)  TO CRT-USER-ID
061900          MOVE WS-CRT-PROD-WS(WS-CART-X)  TO CRT-PROD-ID
062000          MOVE WS-CRT-QTY-WS(WS-CART-X)   TO CRT-QTY
062100          MOVE WS-CRT-PRICE-WS(WS-CART-X) TO CRT-UNIT-PRICE
062200          WRITE CRT-MASTER-RECORD-OUT FROM CRT-MASTER-RECORD
062300     END-IF.
062400
062500*-----------------------------------------------------------------
062600* ONE ITERATION OF THE WISHLIST-MASTER SPOOL-OUT LOOP.
062700*-----------------------------------------------------------------
062800 440-WRITE-ONE-WISH-ITEM.
062900     SET WS-WISH-X TO WS-WISH-SCAN.
063000     IF   NOT WS-WSH-DELETED(WS-WISH-X)
063100          MOVE WS-WSH-USER-WS(WS-WISH-X) TO WSH-USER-ID
063200          MOVE WS-WSH-PROD-WS(WS-WISH-X) TO WSH-PROD-ID
063300          WRITE WSH-MASTER-RECORD-OUT FROM WSH-MASTER-RECORD
063400     END-IF.
063500
063600*-----------------------------------------------------------------
063700* ONE ITERATION OF THE PER-USER TOTAL FOLD-IN LOOP.
063800*-----------------------------------------------------------------
063900 450-FOLD-ONE-CART-ITEM.
064000     SET WS-CART-X TO WS-CART-SCAN.
064100     IF   NOT WS-CRT-DELETED(WS-CART-X)
064200          COMPUTE WS-CART-VALUE =
064300                  WS-CRT-QTY-WS(WS-CART-X) *
064400                  WS-CRT-PRICE-WS(WS-CART-X)
064500          MOVE "N" TO WS-FOUND-SW
064600          PERFORM 470-SCAN-ONE-USER-TOTAL
064700                  VARYING WS-UTOT-SCAN FROM 1 BY 1
064800                  UNTIL WS-UTOT-SCAN > WS-UTOT-COUNT
064900                     OR WS-FOUND
065000          IF   NOT WS-FOUND
065100               ADD 1 TO WS-UTOT-COUNT
065200               SET WS-UTOT-X TO WS-UTOT-COUNT
065300               MOVE WS-CRT-USER-WS(WS-CART-X) TO
065400                       WS-UTOT-USER-WS(WS-UTOT-X)
065500               MOVE WS-CART-VALUE TO
065600                       WS-UTOT-VALUE-WS(WS-UTOT-X)
065700          END-IF
065800     END-IF.
065900
066000*-----------------------------------------------------------------
066100* ONE ITERATION OF THE PER-USER TOTAL PRINT LOOP.
066200*-----------------------------------------------------------------
066300 460-PRINT-ONE-USER-TOTAL.
066400     SET WS-UTOT-X TO WS-UTOT-SCAN.
066500     MOVE WS-UTOT-USER-WS(WS-UTOT-X) TO MU-USER-ID.
066600     IF   WS-UTOT-VALUE-WS(WS-UTOT-X) NEGATIVE
066700          MOVE WS-UTOT-VALUE-UNSGN(WS-UTOT-X) TO MU-VALUE
066800     ELSE
066900          MOVE WS-UTOT-VALUE-WS(WS-UTOT-X)    TO MU-VALUE
067000     END-IF.
067100     WRITE CATALOG-REPORT-LINE FROM MAINT-USER-TOTAL-LINE
067200           AFTER ADVANCING 1 LINES.
067300
067400*-----------------------------------------------------------------
067500* ONE ITERATION OF THE PER-USER TOTAL FIND SCAN.
067600*-----------------------------------------------------------------
067700 470-SCAN-ONE-USER-TOTAL.
067800     SET WS-UTOT-X TO WS-UTOT-SCAN.
067900     IF   WS-UTOT-USER-WS(WS-UTOT-X) = WS-CRT-USER-WS(WS-CART-X)
068000          ADD WS-CART-VALUE TO WS-UTOT-VALUE-WS(WS-UTOT-X)
068100          SET WS-FOUND TO TRUE
068200     END-IF.
068300
068400*-----------------------------------------------------------------
068500* AC - ADD TO CART.  IF THE (USER,PRODUCT) PAIR IS ALREADY IN
068600* THE CART, INCREMENT ITS QUANTITY; OTHERWISE INSERT A NEW LINE
068700* AT THE PRODUCT'S CURRENT PRICE.
068800*-----------------------------------------------------------------
068900 500-ADD-TO-CART.
069000     MOVE "N" TO WS-FOUND-SW.
069100     PERFORM 480-SCAN-ONE-CART-MATCH
069200             VARYING WS-CART-SCAN FROM 1 BY 1
069300             UNTIL WS-CART-SCAN > WS-CART-COUNT
069400                OR WS-FOUND.
069500     IF   WS-FOUND
069600          ADD 1 TO WS-CRT-QTY-WS(WS-CART-X)
069700     ELSE
069800          ADD 1 TO WS-CART-COUNT
069900          SET WS-CART-X TO WS-CART-COUNT
070000          MOVE WS-TXN-USER-ID     TO WS-CRT-USER-WS(WS-CART-X)
070100          MOVE WS-TXN-PROD-ID     TO WS-CRT-PROD-WS(WS-CART-X)
070200          MOVE 1                  TO WS-CRT-QTY-WS(WS-CART-X)
070300          MOVE WS-PROD-PRICE-FOUND
070400                                  TO WS-CRT-PRICE-WS(WS-CART-X)
070500          MOVE "N"                TO WS-CRT-DELETED-SW(WS-CART-X)
070600     END-IF.
070700
070800*-----------------------------------------------------------------
070900* UQ - UPDATE QUANTITY.  REJECTED (NO CHANGE MADE) IF THE ITEM
071000* IS NOT ALREADY IN THE USER'S CART.
071100*-----------------------------------------------------------------
071200 500-UPDATE-CART-QTY.
071300     MOVE "N" TO WS-FOUND-SW.
071400     PERFORM 480-SCAN-ONE-CART-MATCH
071500             VARYING WS-CART-SCAN FROM 1 BY 1
071600             UNTIL WS-CART-SCAN > WS-CART-COUNT
071700                OR WS-FOUND.
071800     IF   WS-FOUND
071900          MOVE TXN-QTY TO WS-CRT-QTY-WS(WS-CART-X)
072000     ELSE
072100          SET WS-TXN-WAS-REJECTED TO TRUE
072200          MOVE "CART ITEM NOT FOUND" TO WS-REJECT-REASON
072300     END-IF.
072400
072500*-----------------------------------------------------------------
072600* RC - REMOVE FROM CART.  REJECTED (NO CHANGE MADE) IF THE ITEM
072700* IS NOT ALREADY IN THE USER'S CART.
072800*-----------------------------------------------------------------
072900 500-REMOVE-FROM-CART.
073000     MOVE "N" TO WS-FOUND-SW.
073100     PERFORM 480-SCAN-ONE-CART-MATCH
073200             VARYING WS-CART-SCAN FROM 1 BY 1
073300             UNTIL WS-CART-SCAN > WS-CART-COUNT
073400                OR WS-FOUND.
073500     IF   WS-FOUND
073600          SET WS-CRT-DELETED(WS-CART-X) TO TRUE
073700     ELSE
073800          SET WS-TXN-WAS-REJECTED TO TRUE
073900          MOVE "CART ITEM NOT FOUND" TO WS-REJECT-REASON
074000     END-IF.
074100
074200*-----------------------------------------------------------------
074300* BC - BUY CART (CHECKOUT).  DELETE EVERY CART LINE OWNED BY
074400* THE TRANSACTION'S USER.
074500*-----------------------------------------------------------------
074600 500-BUY-CART.
074700     PERFORM 490-DELETE-ONE-CART-ITEM
074800             VARYING WS-CART-SCAN FROM 1 BY 1
074900             UNTIL WS-CART-SCAN > WS-CART-COUNT.
075000
075100*-----------------------------------------------------------------
075200* AW - ADD TO WISHLIST.  NO-OP IF THE (USER,PRODUCT) PAIR IS
075300* ALREADY ON THE USER'S WISHLIST.
075400*-----------------------------------------------------------------
075500 500-ADD-TO-WISHLIST.
075600     MOVE "N" TO WS-FOUND-SW.
075700     PERFORM 481-SCAN-ONE-WISH-MATCH
075800             VARYING WS-WISH-SCAN FROM 1 BY 1
075900             UNTIL WS-WISH-SCAN > WS-WISH-COUNT
076000                OR WS-FOUND.
076100     IF   NOT WS-FOUND
076200          ADD 1 TO WS-WISH-COUNT
076300          SET WS-WISH-X TO WS-WISH-COUNT
076400          MOVE WS-TXN-USER-ID TO WS-WSH-USER-WS(WS-WISH-X)
076500          MOVE WS-TXN-PROD-ID TO WS-WSH-PROD-WS(WS-WISH-X)
076600          MOVE "N"            TO WS-WSH-DELETED-SW(WS-WISH-X)
076700     END-IF.
076800
076900*-----------------------------------------------------------------
077000* RW - REMOVE FROM WISHLIST.  REJECTED (NO CHANGE MADE) IF THE
077100* ITEM IS NOT ON THE USER'S WISHLIST.
077200*-----------------------------------------------------------------
077300 500-REMOVE-FROM-WISHLIST.
077400     MOVE "N" TO WS-FOUND-SW.
077500     PERFORM 481-SCAN-ONE-WISH-MATCH
077600             VARYING WS-WISH-SCAN FROM 1 BY 1
077700             UNTIL WS-WISH-SCAN > WS-WISH-COUNT
077800                OR WS-FOUND.
077900     IF   WS-FOUND
078000          SET WS-WSH-DELETED(WS-WISH-X) TO TRUE
078100     ELSE
078200          SET WS-TXN-WAS-REJECTED TO TRUE
078300          MOVE "WISHLIST ITEM NOT FOUND" TO WS-REJECT-REASON
078400     END-IF.
078500
078600*-----------------------------------------------------------------
078700* MC - MOVE TO CART.  APPLIES THE ADD-TO-CART RULE, ONE ITEM AT
078800* A TIME, TO EVERY UNDELETED WISHLIST ENTRY OWNED BY THE
078900* TRANSACTION'S USER.  THE WISHLIST ITSELF IS LEFT UNCHANGED.
079000*-----------------------------------------------------------------
079100 500-MOVE-WISHLIST-TO-CART.
079200     PERFORM 491-MOVE-ONE-WISH-ITEM
079300             VARYING WS-WISH-SCAN FROM 1 BY 1
079400             UNTIL WS-WISH-SCAN > WS-WISH-COUNT.
079500
079600*-----------------------------------------------------------------
079700* CW - CLEAR WISHLIST.  DELETE EVERY WISHLIST LINE OWNED BY THE
079800* TRANSACTION'S USER.
079900*-----------------------------------------------------------------
080000 500-CLEAR-WISHLIST.
080100     PERFORM 492-DELETE-ONE-WISH-ITEM
080200             VARYING WS-WISH-SCAN FROM 1 BY 1
080300             UNTIL WS-WISH-SCAN > WS-WISH-COUNT.
080400
080500*-----------------------------------------------------------------
080600* ONE ITERATION OF THE CART-MATCH SCAN USED BY AC, UQ AND RC.
080700*-----------------------------------------------------------------
080800 480-SCAN-ONE-CART-MATCH.
080900     SET WS-CART-X TO WS-CART-SCAN.
081000     IF   WS-CRT-USER-WS(WS-CART-X) = WS-TXN-USER-ID
081100     AND  WS-CRT-PROD-WS(WS-CART-X) = WS-TXN-PROD-ID
081200     AND  NOT WS-CRT-DELETED(WS-CART-X)
081300          SET WS-FOUND TO TRUE
081400     END-IF.
081500
081600*-----------------------------------------------------------------
081700* ONE ITERATION OF THE WISHLIST-MATCH SCAN USED BY AW AND RW.
081800*-----------------------------------------------------------------
081900 481-SCAN-ONE-WISH-MATCH.
082000     SET WS-WISH-X TO WS-WISH-SCAN.
082100     IF   WS-WSH-USER-WS(WS-WISH-X) = WS-TXN-USER-ID
082200     AND  WS-WSH-PROD-WS(WS-WISH-X) = WS-TXN-PROD-ID
082300     AND  NOT WS-WSH-DELETED(WS-WISH-X)
082400          SET WS-FOUND TO TRUE
082500     END-IF.
082600
082700*-----------------------------------------------------------------
082800* ONE ITERATION OF THE BUY-CART DELETE LOOP.
082900*-----------------------------------------------------------------
083000 490-DELETE-ONE-CART-ITEM.
083100     SET WS-CART-X TO WS-CART-SCAN.
083200     IF   WS-CRT-USER-WS(WS-CART-X) = WS-TXN-USER-ID
083300          SET WS-CRT-DELETED(WS-CART-X) TO TRUE
083400     END-IF.
083500
083600*-----------------------------------------------------------------
083700* ONE ITERATION OF THE MOVE-TO-CART LOOP - FOR EACH WISHLIST
083800* ITEM OWNED BY THE USER, APPLY THE ADD-TO-CART RULE AGAINST
083900* THAT ITEM'S PRODUCT ID.
084000*-----------------------------------------------------------------
084100 491-MOVE-ONE-WISH-ITEM.
084200     SET WS-WISH-X TO WS-WISH-SCAN.
084300     IF   WS-WSH-USER-WS(WS-WISH-X) = WS-TXN-USER-ID
084400     AND  NOT WS-WSH-DELETED(WS-WISH-X)
084500          MOVE WS-WSH-PROD-WS(WS-WISH-X) TO WS-TXN-PROD-ID
084600          PERFORM 493-LOOK-UP-MOVE-PRICE
084700          MOVE "N" TO WS-FOUND-SW
084800          PERFORM 480-SCAN-ONE-CART-MATCH
084900                  VARYING WS-CART-SCAN FROM 1 BY 1
085000                  UNTIL WS-CART-SCAN > WS-CART-COUNT
085100                     OR WS-FOUND
085200          IF   WS-FOUND
085300               ADD 1 TO WS-CRT-QTY-WS(WS-CART-X)
085400          ELSE
085500               ADD 1 TO WS-CART-COUNT
085600               SET WS-CART-X TO WS-CART-COUNT
085700               MOVE WS-TXN-USER-ID  TO
085800                       WS-CRT-USER-WS(WS-CART-X)
085900               MOVE WS-TXN-PROD-ID  TO
086000                       WS-CRT-PROD-WS(WS-CART-X)
086100               MOVE 1               TO
086200                       WS-CRT-QTY-WS(WS-CART-X)
086300               MOVE WS-PROD-PRICE-FOUND TO
086400                       WS-CRT-PRICE-WS(WS-CART-X)
086500               MOVE "N"             TO
086600                       WS-CRT-DELETED-SW(WS-CART-X)
086700          END-IF
086800     END-IF.
086900
087000*-----------------------------------------------------------------
087100* ONE ITERATION OF THE CLEAR-WISHLIST DELETE LOOP.
087200*-----------------------------------------------------------------
087300 492-DELETE-ONE-WISH-ITEM.
087400     SET WS-WISH-X TO WS-WISH-SCAN.
087500     IF   WS-WSH-USER-WS(WS-WISH-X) = WS-TXN-USER-ID
087600          SET WS-WSH-DELETED(WS-WISH-X) TO TRUE
087700     END-IF.
087800
087900*-----------------------------------------------------------------
088000* RE-PRICE A WISHLIST ITEM BEING MOVED TO THE CART AT THE
088100* PRODUCT'S CURRENT PRICE.
088200*-----------------------------------------------------------------
088300 493-LOOK-UP-MOVE-PRICE.
088400     MOVE ZERO TO WS-PROD-PRICE-FOUND.
088500     MOVE "N"  TO WS-PROD-VALID-SW.
088600     PERFORM 420-SCAN-ONE-PRODUCT-ID
088700             VARYING WS-PROD-SCAN FROM 1 BY 1
088800             UNTIL WS-PROD-SCAN > WS-PROD-COUNT
088900                OR WS-PROD-VALID.
089000******************************************************************
