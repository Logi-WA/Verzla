000100******************************************************************
000200* THIS PROGRAM SEEDS THE VERZLA CATALOG MASTER FILES FROM THE
000300*    STAGED PRODUCT AND REVIEW EXTRACTS.
000400*
000500* USED FILE
000600*    - STAGED PRODUCT EXTRACT   : PRODSTGE
000700*    - STAGED REVIEW EXTRACT    : REVSTGE
000800*    - PRODUCT MASTER (OUTPUT)  : PRODMAST
000900*    - REVIEW MASTER  (OUTPUT)  : REVMAST
001000*    - CATEGORY MASTER (OUTPUT) : CATFILE
001100*
001200* JOB STREAM POSITION: FIRST STEP - MUST RUN BEFORE RATEUPD,
001300*    CATRPT AND CARTMAINT.
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 CATLOAD.
001800 AUTHOR.                     D. T. KOWALSKI.
001900 INSTALLATION.               VERZLA MIS - BATCH SYSTEMS.
002000 DATE-WRITTEN.               1990-09-03.
002100 DATE-COMPILED.
002200 SECURITY.                   VERZLA INTERNAL USE ONLY.
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600*   1990-09-03  DTK  R-4602  ORIGINAL PROGRAM - LOADS PRODUCT AND
002700*                            REVIEW MASTERS FROM THE NIGHTLY
002800*                            CATALOG EXTRACT.
002900*   1990-11-19  DTK  R-4649  ADDED CATEGORY FIND-OR-CREATE TABLE;
003000*                            PRIOR VERSION REQUIRED CATEGORIES TO
003100*                            BE PRE-LOADED BY HAND.
003200*   1991-03-08  RHM  R-4780  DEFAULT BLANK CATEGORY NAME TO
003300*                            'UNCATEGORIZED' PER MERCHANDISING.
003400*   1992-01-14  DTK  R-5033  DEFAULT MISSING PRICE AND RATING TO
003500*                            ZERO INSTEAD OF ABENDING THE STEP.
003600*   1993-05-17  DTK  R-5288  ADDED REVIEW LOAD PASS - REVIEWS
003700*                            WERE PREVIOUSLY A SEPARATE JOB.
003800*   1993-05-22  DTK  R-5291  SKIP AND COUNT A REVIEW WHOSE
003900*                            PRODUCT ID IS NOT ON THE CATALOG.
004000*   1996-07-30  DTK  R-6104  RAISED PRODUCT TABLE SIZE TO 5000
004100*                            FOR THE WISHLIST RELEASE CATALOG.
004200*   1998-11-02  DTK  R-6811  YEAR-2000 REMEDIATION - REVIEWED
004300*                            EVERY DATE FIELD IN THIS PROGRAM;
004400*                            NONE ARE COMPARED OR ARITHMETIC SO
004500*                            NO CODE CHANGE WAS REQUIRED.
004600*   2002-04-25  LAP  R-6980  RAISED CATEGORY TABLE SIZE TO 200
004700*                            FOR THE HOUSEWARES DEPARTMENT SPLIT.
004800*   2011-08-30  WBC  R-8114  REWRITE FOR THE ON-LINE STORE
004900*                            RELAUNCH - STAGED EXTRACTS ARE NOW
005000*                            FLAT FILES FROM THE WEB CATALOG,
005100*                            REPLACING THE OLD KEYPUNCH FEED.
005200*   2013-04-22  LAP  R-9013  BLANK OUT A REVIEW DATE THAT DOESN'T
005300*                            BREAK DOWN INTO A NUMERIC YEAR/MONTH/
005400*                            DAY INSTEAD OF LOADING IT AS-IS.  ADD
005500*                            A HIGH-BYTE PRE-CHECK TO THE PRODUCT
005600*                            ID TABLE SCAN, CUTTING DOWN FULL-KEY
005700*                            COMPARES ON A BUSY CATALOG.
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION               SECTION.
006200 SOURCE-COMPUTER.            VERZLA-BATCH-01.
006300 OBJECT-COMPUTER.            VERZLA-BATCH-01.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900     SELECT  PRODUCT-STAGE-FILE
007000             ASSIGN TO "PRODSTGE"
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS PRODSTGE-STATUS.
007300
007400     SELECT  PRODUCT-MASTER-FILE
007500             ASSIGN TO "PRODMAST"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS PRODMAST-STATUS.
007800
007900     SELECT  REVIEW-STAGE-FILE
008000             ASSIGN TO "REVSTGE"
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS REVSTGE-STATUS.
008300
008400     SELECT  REVIEW-MASTER-FILE
008500             ASSIGN TO "REVMAST"
008600             ORGANIZATION IS LINE SEQUENTIAL
008700             FILE STATUS IS REVMAST-STATUS.
008800
008900     SELECT  CATEGORY-FILE
009000             ASSIGN TO "CATFILE"
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS CATFILE-STATUS.
009300
009400******************************************************************
009500 DATA                        DIVISION.
009600*-----------------------------------------------------------------
009700 FILE                        SECTION.
009800 FD  PRODUCT-STAGE-FILE
009900     RECORD CONTAINS 224 CHARACTERS
010000     DATA RECORD IS PROD-STAGE-RECORD.
010100     COPY "C:\Copybooks\PRODLOAD.cpy".
010200
010300 FD  PRODUCT-MASTER-FILE
010400     RECORD CONTAINS 224 CHARACTERS
010500     DATA RECORD IS PROD-MASTER-RECORD.
010600     COPY "C:\Copybooks\PRODMAST.cpy".
010700
010800 FD  REVIEW-STAGE-FILE
010900     RECORD CONTAINS 253 CHARACTERS
011000     DATA RECORD IS REV-STAGE-RECORD.
011100     COPY "C:\Copybooks\REVLOAD.cpy".
011200
011300 FD  REVIEW-MASTER-FILE
011400     RECORD CONTAINS 253 CHARACTERS
011500     DATA RECORD IS REV-MASTER-RECORD.
011600     COPY "C:\Copybooks\REVMAST.cpy".
011700
011800 FD  CATEGORY-FILE
011900     RECORD CONTAINS 65 CHARACTERS
012000     DATA RECORD IS CAT-MASTER-RECORD.
012100     COPY "C:\Copybooks\CATMAST.cpy".
012200
012300*-----------------------------------------------------------------
012400 WORKING-STORAGE             SECTION.
012500*-----------------------------------------------------------------
012600 01  SWITCHES-AND-COUNTERS.
012700     05  PRODSTGE-EOF-SW         PIC X(01) VALUE "N".
012800         88  PRODSTGE-EOF                  VALUE "Y".
012900     05  REVSTGE-EOF-SW          PIC X(01) VALUE "N".
013000         88  REVSTGE-EOF                   VALUE "Y".
013100     05  PRODSTGE-STATUS         PIC X(02).
013200     05  PRODMAST-STATUS         PIC X(02).
013300     05  REVSTGE-STATUS          PIC X(02).
013400     05  REVMAST-STATUS          PIC X(02).
013500     05  CATFILE-STATUS          PIC X(02).
013600     05  WS-PRODUCTS-LOADED      PIC 9(7)  COMP VALUE ZERO.
013700     05  WS-REVIEWS-LOADED       PIC 9(7)  COMP VALUE ZERO.
013800     05  WS-REVIEWS-SKIPPED      PIC 9(7)  COMP VALUE ZERO.
013900     05  WS-CATEGORIES-CREATED   PIC 9(5)  COMP VALUE ZERO.
014000     05  WS-CAT-SEQ              PIC 9(6)  COMP VALUE ZERO.
014100     05  WS-CAT-SCAN             PIC 9(5)  COMP VALUE ZERO.
014200     05  WS-CAT-WRITTEN          PIC 9(5)  COMP VALUE ZERO.
014300     05  WS-CAT-FOUND-IDX        PIC 9(5)  COMP VALUE ZERO.
014400     05  WS-PROD-SCAN            PIC 9(5)  COMP VALUE ZERO.
014500     05  WS-PROD-FOUND-SW        PIC X(01) VALUE "N".
014600         88  WS-PROD-FOUND                 VALUE "Y".
014700
014800* PRODUCT-ID TABLE - HOLDS EVERY PRODUCT-ID LOADED IN PASS ONE SO
014900* PASS TWO CAN TELL WHETHER A STAGED REVIEW'S PRODUCT EXISTS.
015000 01  WS-PRODUCT-ID-TABLE.
015100     05  WS-PROD-ID-ENTRY        OCCURS 5000 TIMES
015200                                 INDEXED BY WS-PROD-X
015300                                 PIC X(36).
015400 01  WS-PRODUCT-ID-TABLE-R REDEFINES WS-PRODUCT-ID-TABLE.
015500     05  WS-PROD-ID-GROUP        OCCURS 5000 TIMES
015600                                 INDEXED BY WS-PROD-X.
015700         10  WS-PROD-ID-HIGH     PIC X(01).
015800         10  WS-PROD-ID-REST     PIC X(35).
015900
016000* CATEGORY WORK TABLE - FIND-OR-CREATE SCRATCHPAD, DUMPED TO
016100* CATEGORY-FILE IN NAME ORDER AT THE END OF THE RUN.
016200 01  WS-CATEGORY-TABLE.
016300     05  WS-CAT-ENTRY            OCCURS 200 TIMES
016400                                 INDEXED BY WS-CAT-X.
016500         10  WS-CAT-ID-WS        PIC X(36).
016600         10  WS-CAT-NAME-WS      PIC X(20).
016700         10  WS-CAT-COUNT-WS     PIC 9(5) COMP.
016800
016900 01  WS-DEFAULT-CATEGORY         PIC X(20)
017000                                 VALUE "UNCATEGORIZED".
017100
017200 01  WS-DISPLAY-COUNTS.
017300     05  WS-D-PRODUCTS           PIC ZZZ,ZZ9.
017400     05  WS-D-REVIEWS            PIC ZZZ,ZZ9.
017500     05  WS-D-SKIPPED            PIC ZZZ,ZZ9.
017600     05  WS-D-CATEGORIES         PIC ZZ,ZZ9.
017700
017800******************************************************************
017900 PROCEDURE                   DIVISION.
018000*-----------------------------------------------------------------
018100* MAIN PROCEDURE - LOAD PRODUCTS, THEN REVIEWS, THEN DUMP THE
018200* CATEGORY TABLE.
018300*-----------------------------------------------------------------
018400 100-CATALOG-LOAD.
018500     PERFORM 200-INITIATE-CATALOG-LOAD.
018600     PERFORM 200-LOAD-PRODUCTS UNTIL PRODSTGE-EOF.
018700     PERFORM 200-LOAD-REVIEWS UNTIL REVSTGE-EOF.
018800     PERFORM 200-WRITE-CATEGORIES
018900             UNTIL WS-CAT-WRITTEN >= WS-CATEGORIES-CREATED.
019000     PERFORM 200-TERMINATE-CATALOG-LOAD.
019100     STOP RUN.
019200
019300*-----------------------------------------------------------------
019400 200-INITIATE-CATALOG-LOAD.
019500     OPEN INPUT  PRODUCT-STAGE-FILE
019600                 REVIEW-STAGE-FILE
019700          OUTPUT PRODUCT-MASTER-FILE
019800                 REVIEW-MASTER-FILE
019900                 CATEGORY-FILE.
020000     INITIALIZE WS-PRODUCT-ID-TABLE WS-CATEGORY-TABLE.
020100     PERFORM 300-READ-PRODUCT-STAGE.
020200
020300*-----------------------------------------------------------------
020400* PASS ONE - ONE STAGED PRODUCT PER ITERATION.
020500*-----------------------------------------------------------------
020600 200-LOAD-PRODUCTS.
020700     PERFORM 300-PROCESS-ONE-PRODUCT.
020800     PERFORM 300-READ-PRODUCT-STAGE.
020900
021000*-----------------------------------------------------------------
021100* PASS TWO - ONE STAGED REVIEW PER ITERATION; ONLY BEGINS AFTER
021200* ALL PRODUCTS ARE ON THE IN-MEMORY PRODUCT-ID TABLE.
021300*-----------------------------------------------------------------
021400 200-LOAD-REVIEWS.
021500     PERFORM 300-PROCESS-ONE-REVIEW.
021600     PERFORM 300-READ-REVIEW-STAGE.
021700
021800*-----------------------------------------------------------------
021900* PASS THREE - DUMP THE CATEGORY TABLE TO CATEGORY-FILE, ONE
022000* ENTRY PER INVOCATION.  THE TABLE WAS BUILT IN FIRST-SEEN ORDER
022100* IN PASS ONE; CATEGORY-FILE MUST BE IN NAME ORDER, SO
022200* 300-FIND-LOWEST-UNWRITTEN PICKS THE NEXT NAME IN SEQUENCE.
022300*-----------------------------------------------------------------
022400 200-WRITE-CATEGORIES.
022500     PERFORM 300-FIND-LOWEST-UNWRITTEN.
022600     PERFORM 300-WRITE-ONE-CATEGORY.
022700     ADD 1 TO WS-CAT-WRITTEN.
022800
022900*-----------------------------------------------------------------
023000 200-TERMINATE-CATALOG-LOAD.
023100     CLOSE PRODUCT-STAGE-FILE
023200           PRODUCT-MASTER-FILE
023300           REVIEW-STAGE-FILE
023400           REVIEW-MASTER-FILE
023500           CATEGORY-FILE.
023600     MOVE WS-PRODUCTS-LOADED    TO WS-D-PRODUCTS.
023700     MOVE WS-REVIEWS-LOADED     TO WS-D-REVIEWS.
023800     MOVE WS-REVIEWS-SKIPPED    TO WS-D-SKIPPED.
023900     MOVE WS-CATEGORIES-CREATED TO WS-D-CATEGORIES.
024000     DISPLAY "CATLOAD - PRODUCTS LOADED    " WS-D-PRODUCTS.
024100     DISPLAY "CATLOAD - REVIEWS LOADED     " WS-D-REVIEWS.
024200     DISPLAY "CATLOAD - REVIEWS SKIPPED    " WS-D-SKIPPED.
024300     DISPLAY "CATLOAD - CATEGORIES CREATED " WS-D-CATEGORIES.
024400
024500*-----------------------------------------------------------------
024600 300-READ-PRODUCT-STAGE.
024700     READ PRODUCT-STAGE-FILE
024800         AT END      MOVE "Y" TO PRODSTGE-EOF-SW.
024900
025000*-----------------------------------------------------------------
025100 300-READ-REVIEW-STAGE.
025200     READ REVIEW-STAGE-FILE
025300         AT END      MOVE "Y" TO REVSTGE-EOF-SW.
025400
025500*-----------------------------------------------------------------
025600* APPLY THE LOADER DEFAULTING RULES, RESOLVE THE CATEGORY, WRITE
025700* THE MASTER RECORD, AND REMEMBER THE PRODUCT-ID FOR PASS TWO.
025800*-----------------------------------------------------------------
025900 300-PROCESS-ONE-PRODUCT.
026000     MOVE PROD-ID-IN         TO PROD-ID.
026100     MOVE PROD-NAME-IN       TO PROD-NAME.
026200     MOVE PROD-DESC-IN       TO PROD-DESC.
026300     MOVE PROD-BRAND-IN      TO PROD-BRAND.
026400     IF   PROD-PRICE-IN NUMERIC AND PROD-PRICE-IN > ZERO
026500          MOVE PROD-PRICE-IN  TO PROD-PRICE
026600     ELSE
026700          MOVE ZERO           TO PROD-PRICE
026800     END-IF.
026900     IF   PROD-RATING-IN NUMERIC AND PROD-RATING-IN > ZERO
027000          MOVE PROD-RATING-IN TO PROD-RATING
027100          SET PROD-HAS-RATINGS TO TRUE
027200     ELSE
027300          MOVE ZERO            TO PROD-RATING
027400          SET PROD-NO-RATINGS  TO TRUE
027500     END-IF.
027600     IF   PROD-CATEGORY-IN = SPACES
027700          MOVE WS-DEFAULT-CATEGORY TO PROD-CATEGORY
027800     ELSE
027900          MOVE PROD-CATEGORY-IN    TO PROD-CATEGORY
028000     END-IF.
028100     PERFORM 400-FIND-OR-CREATE-CATEGORY.
028200     WRITE PROD-MASTER-RECORD.
028300     ADD 1 TO WS-PRODUCTS-LOADED.
028400     SET WS-PROD-X TO WS-PRODUCTS-LOADED.
028500     MOVE PROD-ID TO WS-PROD-ID-ENTRY(WS-PROD-X).
028600
028700*-----------------------------------------------------------------
028800* A REVIEW IS LOADED ONLY WHEN ITS PRODUCT ID IS ON THE TABLE
028900* BUILT IN PASS ONE; OTHERWISE IT IS SKIPPED AND COUNTED.
029000*-----------------------------------------------------------------
029100 300-PROCESS-ONE-REVIEW.
029200     PERFORM 400-SEARCH-PRODUCT-TABLE.
029300     IF   WS-PROD-FOUND
029400          MOVE REV-ID-IN       TO REV-ID
029500          MOVE REV-PROD-ID-IN  TO REV-PROD-ID
029600          MOVE REV-DATE-IN     TO REV-DATE
029700          PERFORM 410-CHECK-REVIEW-DATE
029800          MOVE REV-NAME-IN     TO REV-NAME
029900          MOVE REV-EMAIL-IN    TO REV-EMAIL
030000          MOVE REV-COMMENT-IN  TO REV-COMMENT
030100          IF   REV-RATING-IN NUMERIC
030200               MOVE REV-RATING-IN TO REV-RATING
030300          ELSE
030400               MOVE ZERO          TO REV-RATING
030500          END-IF
030600          WRITE REV-MASTER-RECORD
030700          ADD 1 TO WS-REVIEWS-LOADED
030800     ELSE
030900          ADD 1 TO WS-REVIEWS-SKIPPED
031000     END-IF.
031100
031200*-----------------------------------------------------------------
031300* A GARBLED DATE FROM THE EXTRACT (BAD YEAR, MONTH, OR DAY) IS NOT
031400* WORTH CARRYING FORWARD - BLANK IT OUT RATHER THAN LET JUNK RIDE
031500* IN REV-DATE FOR CATRPT OR ANY FUTURE READER.
031600*-----------------------------------------------------------------
031700 410-CHECK-REVIEW-DATE.
031800     IF   REV-DATE-YYYY NOT NUMERIC
031900       OR REV-DATE-MM   NOT NUMERIC
032000       OR REV-DATE-DD   NOT NUMERIC
032100          MOVE SPACES TO REV-DATE
032200     END-IF.
032300
032400*-----------------------------------------------------------------
032500* LINEAR SCAN OF THE UNWRITTEN CATEGORY-TABLE ENTRIES FOR THE
032600* ALPHABETICALLY LOWEST NAME NOT YET SPOOLED TO CATEGORY-FILE.
032700* A ZERO CAT-COUNT-WS AFTER WRITING MARKS AN ENTRY AS SPOOLED
032800* (RE-USED AS THE "ALREADY WRITTEN" FLAG - THE COUNT ITSELF WAS
032900* ALREADY MOVED OUT TO THE RECORD BEFORE IT IS ZEROED).
033000*-----------------------------------------------------------------
033100 300-FIND-LOWEST-UNWRITTEN.
033200     MOVE HIGH-VALUES TO CAT-NAME OF CAT-MASTER-RECORD.
033300     MOVE ZERO        TO WS-CAT-FOUND-IDX.
033400     PERFORM 310-SCAN-ONE-CATEGORY-NAME
033500             VARYING WS-CAT-SCAN FROM 1 BY 1
033600             UNTIL WS-CAT-SCAN > WS-CATEGORIES-CREATED.
033700
033800*-----------------------------------------------------------------
033900* ONE ITERATION OF THE LOWEST-UNWRITTEN-NAME SCAN ABOVE.
034000*-----------------------------------------------------------------
034100 310-SCAN-ONE-CATEGORY-NAME.
034200     SET WS-CAT-X TO WS-CAT-SCAN.
034300     IF   WS-CAT-NAME-WS(WS-CAT-X) NOT = HIGH-VALUES
034400     AND  WS-CAT-NAME-WS(WS-CAT-X) < CAT-NAME OF
034500                                      CAT-MASTER-RECORD
034600          MOVE WS-CAT-NAME-WS(WS-CAT-X) TO
034700                                      CAT-NAME OF
034800                                      CAT-MASTER-RECORD
034900          MOVE WS-CAT-SCAN TO WS-CAT-FOUND-IDX
035000     END-IF.
035100
035200*-----------------------------------------------------------------
035300 300-WRITE-ONE-CATEGORY.
035400     SET WS-CAT-X TO WS-CAT-FOUND-IDX.
035500     MOVE WS-CAT-ID-WS(WS-CAT-X)    TO CAT-ID.
035600     MOVE WS-CAT-NAME-WS(WS-CAT-X)  TO CAT-NAME.
035700     MOVE WS-CAT-COUNT-WS(WS-CAT-X) TO CAT-PROD-COUNT.
035800     WRITE CAT-MASTER-RECORD.
035900     MOVE HIGH-VALUES TO WS-CAT-NAME-WS(WS-CAT-X).
036000
036100*-----------------------------------------------------------------
036200* FIND-OR-CREATE: LINEAR SCAN OF THE CATEGORY TABLE FOR
036300* PROD-CATEGORY; CREATE A NEW ENTRY WHEN NOT FOUND.
036400*-----------------------------------------------------------------
036500 400-FIND-OR-CREATE-CATEGORY.
036600     MOVE "N" TO WS-PROD-FOUND-SW.
036700     PERFORM 410-SCAN-ONE-CATEGORY-MATCH
036800             VARYING WS-CAT-SCAN FROM 1 BY 1
036900             UNTIL WS-CAT-SCAN > WS-CATEGORIES-CREATED
037000                OR WS-PROD-FOUND.
037100     IF   NOT WS-PROD-FOUND
037200          ADD 1 TO WS-CATEGORIES-CREATED
037300          SET WS-CAT-X TO WS-CATEGORIES-CREATED
037400          ADD 1 TO WS-CAT-SEQ
037500          STRING "CATEGORY-" WS-CAT-SEQ DELIMITED BY SIZE
037600                 INTO WS-CAT-ID-WS(WS-CAT-X)
037700          MOVE PROD-CATEGORY TO WS-CAT-NAME-WS(WS-CAT-X)
037800          MOVE 1             TO WS-CAT-COUNT-WS(WS-CAT-X)
037900     END-IF.
038000
038100*-----------------------------------------------------------------
038200* ONE ITERATION OF THE FIND-OR-CREATE SCAN ABOVE.
038300*-----------------------------------------------------------------
038400 410-SCAN-ONE-CATEGORY-MATCH.
038500     SET WS-CAT-X TO WS-CAT-SCAN.
038600     IF   WS-CAT-NAME-WS(WS-CAT-X) = PROD-CATEGORY
038700          ADD 1 TO WS-CAT-COUNT-WS(WS-CAT-X)
038800          SET WS-PROD-FOUND TO TRUE
038900     END-IF.
039000
039100*-----------------------------------------------------------------
039200* LINEAR SCAN OF THE PRODUCT-ID TABLE BUILT IN PASS ONE.
039300*-----------------------------------------------------------------
039400 400-SEARCH-PRODUCT-TABLE.
039500     MOVE "N" TO WS-PROD-FOUND-SW.
039600     PERFORM 420-SCAN-ONE-PRODUCT-ID
039700             VARYING WS-PROD-SCAN FROM 1 BY 1
039800             UNTIL WS-PROD-SCAN > WS-PRODUCTS-LOADED
039900                OR WS-PROD-FOUND.
040000
040100*-----------------------------------------------------------------
040200* ONE ITERATION OF THE PRODUCT-ID SCAN ABOVE.  WS-PROD-ID-GROUP'S
040300* HIGH-ORDER BYTE IS CHECKED FIRST - A CHEAP ONE-BYTE COMPARE THAT
040400* SKIPS THE FULL 36-BYTE MATCH ON EVERY ENTRY THAT CANNOT POSSIBLY
040500* MATCH, WHICH IS MOST OF THEM ON THE BUSIEST CATALOGS.
040600*-----------------------------------------------------------------
040700 420-SCAN-ONE-PRODUCT-ID.
040800     SET WS-PROD-X TO WS-PROD-SCAN.
040900     IF   WS-PROD-ID-HIGH(WS-PROD-X) = REV-PROD-ID-IN(1:1)
041000          AND WS-PROD-ID-ENTRY(WS-PROD-X) = REV-PROD-ID-IN
041100          SET WS-PROD-FOUND TO TRUE
041200     END-IF.
041300******************************************************************
