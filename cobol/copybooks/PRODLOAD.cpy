000100******************************************************************
000200* PRODLOAD.CPY  -  STAGED PRODUCT RECORD (CATALOG LOAD INPUT)
000300*
000400* Layout of the flat extract produced upstream from the on-line
000500* catalog for CATLOAD to seed PROD-MASTER-RECORD from.  Same
000600* field widths as PRODMAST.CPY so the extract job never has to
000700* truncate a value - CATLOAD applies the defaulting rules below
000800* (blank category, zero price, zero rating) on the way in.
000900*
001000*   1989-04-11  RHM  R-4471  Original layout, paired w/ PRODMAST.
001100*   2011-08-30  WBC  R-8114  Renamed fields with -IN suffix to
001200*                            match house convention after the
001300*                            loader was split out of CATLOAD.
001400******************************************************************
001500 01  PROD-STAGE-RECORD.
001600     05  PROD-ID-IN                  PIC X(36).
001700     05  PROD-NAME-IN                PIC X(40).
001800     05  PROD-PRICE-IN               PIC S9(7)V99.
001900     05  PROD-DESC-IN                PIC X(60).
002000     05  PROD-BRAND-IN               PIC X(20).
002100     05  PROD-CATEGORY-IN            PIC X(20).
002200     05  PROD-RATING-IN              PIC S9(1)V99.
002300     05  FILLER                      PIC X(36).
002400******************************************************************
