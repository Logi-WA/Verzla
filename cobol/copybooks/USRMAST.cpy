000100******************************************************************
000200* USRMAST.CPY  -  USER MASTER RECORD
000300*
000400* Verzla On-Line Store - Registered Customer File.
000500* USR-EMAIL is unique across the file.  CARTMAINT loads this
000600* file read-only, to confirm a transaction's TXN-USER-ID exists
000700* before applying it - no batch step in this suite creates or
000800* changes USER-MASTER; user sign-up/edit stays on-line.
000900*
001000*   1988-10-05  RHM  R-4390  Original layout.
001100*   1998-11-02  DTK  R-6811  Year-2000 remediation - no date
001200*                            data in this record, sign-off only.
001300******************************************************************
001400 01  USR-MASTER-RECORD.
001500     05  USR-ID                      PIC X(36).
001600     05  USR-NAME                    PIC X(30).
001700     05  USR-EMAIL                   PIC X(40).
001800     05  FILLER                      PIC X(06).
001900******************************************************************
