000100******************************************************************
000200* REVMAST.CPY  -  REVIEW MASTER RECORD
000300*
000400* Verzla On-Line Store - Customer Review Master File.
000500* One entry per customer review.  Written by CATLOAD (seeded
000600* from the staged review extract), read by RATEUPD sorted by
000700* REV-PROD-ID to roll up PROD-MASTER-RECORD's PROD-RATING.
000800*
000900*   1990-09-03  RHM  R-4602  Original layout, one star column.
001000*   1993-05-17  DTK  R-5288  Added REV-DATE, REV-COMMENT when
001100*                            free-text reviews went live.
001200*   1998-11-02  DTK  R-6811  Year-2000 remediation - REV-DATE
001300*                            already carried a 4-digit year.
001400*   2013-04-22  LAP  R-9013  Broke REV-DATE-BROKEN out by
001500*                            component so CATLOAD can reject a
001600*                            garbled date on the way in instead
001700*                            of passing junk on to REV-DATE.
001800******************************************************************
001900 01  REV-MASTER-RECORD.
002000     05  REV-ID                      PIC X(36).
002100     05  REV-PROD-ID                 PIC X(36).
002200*    Star rating 1-5;  0 or SPACES means the reviewer left no
002300*    star rating and this review is excluded from the average.
002400     05  REV-RATING                  PIC 9(1).
002500     05  REV-DATE                    PIC X(10).
002600*    Year/month/day break-out - CATLOAD's 300-PROCESS-ONE-REVIEW
002700*    checks these before trusting a staged extract's date.
002800     05  REV-DATE-BROKEN REDEFINES REV-DATE.
002900         10  REV-DATE-YYYY            PIC X(04).
003000         10  FILLER                   PIC X(01).
003100         10  REV-DATE-MM              PIC X(02).
003200         10  FILLER                   PIC X(01).
003300         10  REV-DATE-DD              PIC X(02).
003400     05  REV-NAME                    PIC X(30).
003500     05  REV-EMAIL                   PIC X(40).
003600     05  REV-COMMENT                 PIC X(60).
003700     05  FILLER                      PIC X(40).
003800******************************************************************
