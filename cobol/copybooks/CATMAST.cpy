000100******************************************************************
000200* CATMAST.CPY  -  CATEGORY MASTER RECORD
000300*
000400* Verzla On-Line Store - Catalog Department (Category) File.
000500* CAT-NAME is unique; CATLOAD finds-or-creates a category as it
000600* loads products, and rewrites this file, sorted by CAT-NAME,
000700* with the final CAT-PROD-COUNT tally at end of run.
000800*
000900*   1990-09-03  RHM  R-4602  Original layout, paired with the
001000*                            multi-department catalog change.
001100******************************************************************
001200 01  CAT-MASTER-RECORD.
001300     05  CAT-ID                      PIC X(36).
001400     05  CAT-NAME                    PIC X(20).
001500     05  CAT-PROD-COUNT              PIC 9(5).
001600     05  FILLER                      PIC X(04).
001700******************************************************************
