000100******************************************************************
000200* REVLOAD.CPY  -  STAGED REVIEW RECORD (CATALOG LOAD INPUT)
000300*
000400* Layout of the flat extract produced upstream from the on-line
000500* review store for CATLOAD to seed REV-MASTER-RECORD from.
000600*
000700*   1990-09-03  RHM  R-4602  Original layout, paired w/ REVMAST.
000800*   2011-08-30  WBC  R-8114  Renamed fields with -IN suffix to
000900*                            match house convention.
001000******************************************************************
001100 01  REV-STAGE-RECORD.
001200     05  REV-ID-IN                   PIC X(36).
001300     05  REV-PROD-ID-IN               PIC X(36).
001400     05  REV-RATING-IN                PIC 9(1).
001500     05  REV-DATE-IN                  PIC X(10).
001600     05  REV-NAME-IN                  PIC X(30).
001700     05  REV-EMAIL-IN                 PIC X(40).
001800     05  REV-COMMENT-IN               PIC X(60).
001900     05  FILLER                       PIC X(40).
002000******************************************************************
