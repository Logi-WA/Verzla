000100******************************************************************
000200* WISHMAST.CPY  -  WISHLIST ITEM MASTER RECORD
000300*
000400* Verzla On-Line Store - Wishlist File.
000500* One entry per (user, product) held on a wishlist; WSH-PROD-ID
000600* is unique per WSH-USER-ID.  Rebuilt in full by CARTMAINT at the
000700* end of every transaction pass.
000800*
000900*   1996-07-30  DTK  R-6104  Original layout, wishlist feature.
001000******************************************************************
001100 01  WSH-MASTER-RECORD.
001200     05  WSH-USER-ID                 PIC X(36).
001300     05  WSH-PROD-ID                 PIC X(36).
001400     05  FILLER                      PIC X(04).
001500******************************************************************
