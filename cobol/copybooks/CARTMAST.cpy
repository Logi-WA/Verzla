000100******************************************************************
000200* CARTMAST.CPY  -  CART ITEM MASTER RECORD
000300*
000400* Verzla On-Line Store - Shopping Cart File.
000500* One entry per (user, product) held in an active cart.  Rebuilt
000600* in full by CARTMAINT at the end of every transaction pass.
000700*
000800*   1994-02-22  DTK  R-5601  Original layout, shopping cart went
000900*                            live with the spring catalog.
001000*   1999-01-11  DTK  R-6820  Y2K sign-off; no date data here.
001100******************************************************************
001200 01  CRT-MASTER-RECORD.
001300     05  CRT-USER-ID                 PIC X(36).
001400     05  CRT-PROD-ID                 PIC X(36).
001500     05  CRT-QTY                     PIC 9(3).
001600     05  CRT-UNIT-PRICE               PIC S9(7)V99.
001700     05  FILLER                       PIC X(02).
001800******************************************************************
