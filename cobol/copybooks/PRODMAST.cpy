000100******************************************************************
000200* PRODMAST.CPY  -  PRODUCT MASTER RECORD
000300*
000400* Verzla On-Line Store - Catalog Master File.
000500* One entry per catalog product.  Written by CATLOAD, rewritten
000600* by RATEUPD after every rating roll-up pass, read by CARTMAINT
000700* (price look-up table) and CATRPT (category-break report).
000800*
000900* Maintenance history
001000*   1989-04-11  RHM  R-4471  Original layout - price, name, desc.
001100*   1990-09-03  RHM  R-4602  Added PROD-BRAND, PROD-CATEGORY when
001200*                            the catalog went multi-department.
001300*   1992-01-14  DTK  R-5033  Added PROD-RATING and the rate-indic
001400*                            byte so RATEUPD can flag a product
001500*                            that carries no reviews yet.
001600*   1998-11-02  DTK  R-6811  Year-2000 remediation - no date data
001700*                            in this record, sign-off only.
001800*   2004-06-08  LAP  R-7290  Widened FILLER for the department
001900*                            re-code project (never used).
002000*   2013-04-22  LAP  R-9013  The unsigned price/rating views never
002100*                            carried the implied decimal, so the
002200*                            magnitude they gave back was 100x too
002300*                            big the one time anybody tried to use
002400*                            them.  Fixed the PICTUREs and wired
002500*                            both into their guard paragraphs.
002600******************************************************************
002700 01  PROD-MASTER-RECORD.
002800*    ------------------------------------------------------------
002900*    PRIMARY KEY
003000*    ------------------------------------------------------------
003100     05  PROD-ID                     PIC X(36).
003200     05  PROD-NAME                   PIC X(40).
003300     05  PROD-PRICE                  PIC S9(7)V99.
003400*    Alternate unsigned view - CARTMAINT's price look-up build
003500*    falls back to this magnitude if a master ever turns up with
003600*    a bad sign byte on the price (see R-9013).
003700     05  PROD-PRICE-UNSGN REDEFINES PROD-PRICE
003800                                     PIC 9(7)V99.
003900     05  PROD-DESC                   PIC X(60).
004000     05  PROD-BRAND                  PIC X(20).
004100     05  PROD-CATEGORY               PIC X(20).
004200     05  PROD-RATING                 PIC S9(1)V99.
004300*    Alternate unsigned view - a rating is never negative;
004400*    CATRPT folds this in instead if one ever is (see R-9013).
004500     05  PROD-RATING-UNSGN REDEFINES PROD-RATING
004600                                     PIC 9(1)V99.
004700*    Set by RATEUPD - "N" means the product carries no
004800*    non-missing ratings and PROD-RATING was forced to 0.00.
004900     05  PROD-RATE-INDIC             PIC X(01).
005000         88  PROD-HAS-RATINGS               VALUE "Y".
005100         88  PROD-NO-RATINGS                 VALUE "N".
005200     05  FILLER                      PIC X(35).
005300******************************************************************
