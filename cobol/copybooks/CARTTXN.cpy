000100******************************************************************
000200* CARTTXN.CPY  -  CART/WISHLIST MAINTENANCE TRANSACTION RECORD
000300*
000400* Verzla On-Line Store - Cart/Wishlist Transaction File.
000500* Fed to CARTMAINT in arrival order; TXN-PROD-ID is blank for
000600* BC, MC, and CW.
000700*
000800*   1994-02-22  DTK  R-5601  Original layout, AC/UQ/RC/BC only.
000900*   1996-07-30  DTK  R-6104  Added AW/RW/MC/CW for wishlist.
001000******************************************************************
001100 01  TXN-RECORD.
001200     05  TXN-CODE                    PIC X(02).
001300         88  TXN-ADD-TO-CART                VALUE "AC".
001400         88  TXN-UPDATE-QTY                  VALUE "UQ".
001500         88  TXN-REMOVE-FROM-CART             VALUE "RC".
001600         88  TXN-BUY-CART                    VALUE "BC".
001700         88  TXN-ADD-TO-WISHLIST              VALUE "AW".
001800         88  TXN-REMOVE-FROM-WISHLIST         VALUE "RW".
001900         88  TXN-MOVE-TO-CART                 VALUE "MC".
002000         88  TXN-CLEAR-WISHLIST               VALUE "CW".
002100     05  TXN-USER-ID                 PIC X(36).
002200     05  TXN-PROD-ID                 PIC X(36).
002300     05  TXN-QTY                     PIC 9(3).
002400     05  FILLER                      PIC X(04).
002500******************************************************************
